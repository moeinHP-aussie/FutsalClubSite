000100****************************************************************
000110*                                                               *
000120*                Jalali Calendar Engine                        *
000130*                                                               *
000140****************************************************************
000150*
000160 identification   division.
000170*========================
000180*
000190***
000200      program-id.         maps04.
000210***
000220*    author.             V B Coen FBCS, FIDM, FIDPM.
000230*                        For the Club batch subsystem.
000240***
000250*    installation.       Applewood Computers - Club Division.
000260***
000270*    date-written.       31/10/1982.
000280***
000290*    date-compiled.
000300***
000310*    security.           Copyright (C) 1976-2026, V B Coen.
000320*                        Distributed under the GNU GPL.
000330*                        See the file COPYING for details.
000340***
000350*    remarks.            Jalali (Persian civil) calendar engine.
000360*                        Serial day numbers, leap-year test,
000370*                        weekday computation, date differencing
000380*                        and month navigation - the foundation
000390*                        routine every Club batch module calls
000400*                        before it will touch a Jalali date.
000410***
000420*    version.            See Prog-Name in Ws.
000430***
000440*    called modules.     None.
000450***
000460*    functions used:     None - kept as straight arithmetic
000470*                        so the 33-year leap cycle can be seen
000480*                        and audited.
000490***
000500*    files used:         None.
000510***
000520*    error messages used.
000530*                        None - sets JC-Valid-Flag, no abort.
000540****
000550* changes:
000560* 31/10/82 vbc -     .01 CIS Cobol conversion, dd/mm/ccyy Date
000570*                        routine, binary.
000580* 05/02/02 vbc -     .02 Converted to year 2k, dd/mm/YYYY.
000590* 29/01/09 vbc -     .03 Migration to GNU Cobol.
000600* 19/09/25 vbc - 3.3.00  Version update and builds reset.
000610* 12/01/26 vbc -    1.00 Rebuilt as JALCAL - Jalali calendar      CLB0001 
000620*                        engine for the new Club subsystem,       CLB0001 
000630*                        replacing the Gregorian dd/mm/ccyy       CLB0001 
000640*                        conversion this module carried for       CLB0001 
000650*                        Payroll.                                 CLB0001 
000660* 15/01/26 vbc -    1.01 Added JC-Diff-Days & month nav.          CLB0002 
000670* 19/01/26 vbc -    1.02 Added JC-Weekday-Of & JC-Month-Len,      CLB0003 
000680*                        anchored on 1403/01/01 = Wednesday.      CLB0003 
000690* 26/01/26 vbc -    1.03 33-year leap cycle table added per       CLB0004 
000700*                        the source calendar library - was a      CLB0004 
000710*                        4-year approx which drifted against      CLB0004 
000720*                        real Esfand lengths.                     CLB0004 
000730* 02/02/26 vbc -    1.04 BB010 leap/month-sum loops moved to      CLB0005 
000740*                        out-of-line PERFORM VARYING paragraphs,  CLB0005
000750*                        BB011/BB012, per house coding standard.  CLB0005
000751* 09/08/26 vbc -    1.05 Added JC-Month-Table-R and               CLB0006
000752*                        JC-Work-R alternate views per            CLB0006
000753*                        house working-storage redefine habit.    CLB0006
000760*
000770****************************************************************
000780*
000790* Copyright Notice.
000800* ****************
000810*
000820* This notice supersedes all prior copyright notices.
000830*
000840* These files and programs are part of the Applewood Computers
000850* Accounting System and is Copyright (c) Vincent B Coen. 1976-
000860* 2026 and later.
000870*
000880* This program is now free software; you can redistribute it
000890* and/or modify it under the terms of the GNU General Public
000900* License as published by the Free Software Foundation; version
000910* 3 and later, for PERSONAL USAGE ONLY, including use within a
000920* business, but EXCLUDES repackaging or Resale, Rental or Hire.
000930*
000940* ACAS is distributed in the hope that it will be useful, but
000950* WITHOUT ANY WARRANTY; without even the implied warranty of
000960* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE. See the
000970* GNU General Public License for more details.
000980*
000990****************************************************************
001000*
001010 environment      division.
001020*========================
001030*
001040 copy "envdiv.cob".
001050 input-output     section.
001060*-----------------------
001070*
001080 data             division.
001090*========================
001100 working-storage  section.
001110*-----------------------
001120*
001130 77  Prog-Name           pic x(15) value "JALCAL (1.05)".
001140*
001150* 33-year Jalali leap cycle - years whose position within the
001160* cycle (1-33) is one of the eight listed below are leap.
001170*
001180 01  JC-Leap-Table.
001190     03  filler          pic 99  occurs 8
001200                                  value "01" "05" "09" "13"
001210                                        "17" "22" "26" "30".
001220 01  JC-Leap-Table-R redefines JC-Leap-Table.
001230     03  JC-Leap-Slot    pic 99  occurs 8.
001240*
001250* Month lengths for a non-leap Esfand (index 12).  Months 1-6
001260* run 31 days, 7-11 run 30 days - only Esfand varies by year.
001270*
001280 01  JC-Month-Table      value "31" "31" "31" "31" "31" "31"
001290                               "30" "30" "30" "30" "30" "29".
001300     03  JC-Month-Days   pic 99  occurs 12.
001301 01  JC-Month-Table-R redefines JC-Month-Table
001302                               pic x(24).
001310*
001320 01  JC-Work.
001330     03  JC-W-Cycle-Pos      pic 99      comp.
001340     03  JC-W-Full-Cyc       pic s9(9)   comp.
001350     03  JC-W-Leap-Cnt       pic s9(9)   comp.
001360     03  JC-W-Days-Sum       pic s9(9)   comp.
001370     03  JC-W-Ix             pic 99      comp.
001380     03  JC-W-Serial-1       pic s9(9)   comp.
001390     03  JC-W-Serial-2       pic s9(9)   comp.
001400     03  JC-W-Anchor-Serial  pic s9(9)   comp.
001410     03  JC-W-Raw-Mod        pic s9(9)   comp.
001420     03  JC-W-Save-Year      pic 9(4)    comp.
001430     03  JC-W-Save-Month     pic 99      comp.
001440     03  JC-W-Save-Day       pic 99      comp.
001441 01  JC-Work-R redefines JC-Work
001442                         pic x(31).
001450*
001460*  Anchor: 1403/01/01 is weekday 4 (Wednesday), Saturday = 0.
001470*
001480 01  JC-Anchor-Year      pic 9(4)  comp  value 1403.
001490 01  JC-Anchor-Month     pic 99    comp  value 1.
001500 01  JC-Anchor-Day       pic 99    comp  value 1.
001510 01  JC-Anchor-Weekday   pic 9     comp  value 4.
001520*
001530 linkage          section.
001540*-----------------------
001550*
001560 copy "wsjalcv.cob".
001570*
001580 procedure        division using JC-Linkage.
001590*===========================================
001600*
001610 AA000-Main               section.
001620******************************
001630*
001640     move     "Y" to JC-Valid-Flag.
001650     evaluate JC-Function
001660         when "01" perform BB010-Serial-Day thru BB010-Exit
001670         when "02" perform BB020-Weekday     thru BB020-Exit
001680         when "03" perform BB030-Diff-Days   thru BB030-Exit
001690         when "04" perform BB040-Next-Month  thru BB040-Exit
001700         when "05" perform BB050-Prev-Month  thru BB050-Exit
001710         when "06" perform BB060-Month-Len   thru BB060-Exit
001720         when "07" perform BB070-Leap-Test   thru BB070-Exit
001730         when other
001740             move  "N" to JC-Valid-Flag
001750     end-evaluate.
001760     goback.
001770*
001780 AA000-Exit.  exit section.
001790*
001800 BB010-Serial-Day         section.
001810******************************
001820* Serial day = 365*(Y-1) + leap years before Y + sum of month
001830* lengths in Y before M + D.
001840*
001850     if       JC-Month < 1 or > 12
001860              move "N" to JC-Valid-Flag
001870              go to BB010-Exit
001880     end-if.
001890     move     JC-Year  to JC-W-Ix.
001900     subtract 1 from JC-W-Ix.
001910     divide   JC-W-Ix by 33 giving JC-W-Full-Cyc
001920              remainder JC-W-Cycle-Pos.
001930     move     0 to JC-W-Leap-Cnt.
001940     perform  BB011-Count-Leap thru BB011-Exit
001950              varying JC-W-Ix from 1 by 1
001960              until JC-W-Ix > JC-W-Cycle-Pos.
001970     compute  JC-W-Leap-Cnt = JC-W-Leap-Cnt + (JC-W-Full-Cyc * 8).
001980     move     0 to JC-W-Days-Sum.
001990     if       JC-Month > 1
002000              perform BB012-Sum-Month thru BB012-Exit
002010                      varying JC-W-Ix from 1 by 1
002020                      until JC-W-Ix >= JC-Month
002030     end-if.
002040     compute  JC-Serial = (365 * (JC-Year - 1)) + JC-W-Leap-Cnt
002050                         + JC-W-Days-Sum + JC-Day.
002060 BB010-Exit.  exit section.
002070*
002080 BB011-Count-Leap         section.
002090******************************
002100* one pass of the partial-cycle leap-year count, driven by the
002110* out-of-line PERFORM VARYING above.
002120*
002130     if       JC-W-Ix = JC-Leap-Slot (1) or
002140              JC-W-Ix = JC-Leap-Slot (2) or
002150              JC-W-Ix = JC-Leap-Slot (3) or
002160              JC-W-Ix = JC-Leap-Slot (4) or
002170              JC-W-Ix = JC-Leap-Slot (5) or
002180              JC-W-Ix = JC-Leap-Slot (6) or
002190              JC-W-Ix = JC-Leap-Slot (7) or
002200              JC-W-Ix = JC-Leap-Slot (8)
002210              add 1 to JC-W-Leap-Cnt
002220     end-if.
002230 BB011-Exit.  exit section.
002240*
002250 BB012-Sum-Month          section.
002260******************************
002270* one pass of the elapsed-month-length accumulation, driven by
002280* the out-of-line PERFORM VARYING above.
002290*
002300     add      JC-Month-Days (JC-W-Ix) to JC-W-Days-Sum.
002310 BB012-Exit.  exit section.
002320*
002330 BB020-Weekday            section.
002340******************************
002350* weekday(d) = (4 + serial(d) - serial(1403,1,1)) mod 7,
002360* normalised to 0-6 for a negative difference.
002370*
002380     move     JC-Year   to JC-W-Save-Year.
002390     move     JC-Month  to JC-W-Save-Month.
002400     move     JC-Day    to JC-W-Save-Day.
002410*
002420     perform  BB010-Serial-Day thru BB010-Exit.
002430     if       JC-Valid-Flag = "N"
002440              go to BB020-Restore
002450     end-if.
002460     move     JC-Serial to JC-W-Serial-1.
002470*
002480     move     JC-Anchor-Year  to JC-Year.
002490     move     JC-Anchor-Month to JC-Month.
002500     move     JC-Anchor-Day   to JC-Day.
002510     perform  BB010-Serial-Day thru BB010-Exit.
002520     move     JC-Serial to JC-W-Anchor-Serial.
002530*
002540     compute  JC-W-Raw-Mod = JC-Anchor-Weekday
002550                            + JC-W-Serial-1 - JC-W-Anchor-Serial.
002560     divide   JC-W-Raw-Mod by 7 giving JC-W-Serial-2
002570              remainder JC-Weekday.
002580     if       JC-Weekday < 0
002590              add 7 to JC-Weekday
002600     end-if.
002610*
002620 BB020-Restore.
002630     move     JC-W-Save-Year  to JC-Year.
002640     move     JC-W-Save-Month to JC-Month.
002650     move     JC-W-Save-Day   to JC-Day.
002660     move     JC-W-Serial-1   to JC-Serial.
002670 BB020-Exit.  exit section.
002680*
002690 BB030-Diff-Days          section.
002700******************************
002710* difference = serial(a) - serial(b), date a is the primary
002720* triple and date b is the JC-xxx2 triple.
002730*
002740     move     JC-Year   to JC-W-Save-Year.
002750     move     JC-Month  to JC-W-Save-Month.
002760     move     JC-Day    to JC-W-Save-Day.
002770*
002780     perform  BB010-Serial-Day thru BB010-Exit.
002790     move     JC-Serial to JC-W-Serial-1.
002800*
002810     move     JC-Year2  to JC-Year.
002820     move     JC-Month2 to JC-Month.
002830     move     JC-Day2   to JC-Day.
002840     perform  BB010-Serial-Day thru BB010-Exit.
002850     move     JC-Serial to JC-W-Serial-2.
002860*
002870     move     JC-W-Save-Year  to JC-Year.
002880     move     JC-W-Save-Month to JC-Month.
002890     move     JC-W-Save-Day   to JC-Day.
002900     compute  JC-Diff-Days = JC-W-Serial-1 - JC-W-Serial-2.
002910 BB030-Exit.  exit section.
002920*
002930 BB040-Next-Month         section.
002940******************************
002950* next of (Y,12) is (Y+1,1); otherwise (Y,M+1).
002960*
002970     if       JC-Month = 12
002980              add 1 to JC-Year giving JC-Year-O
002990              move 1 to JC-Month-O
003000     else
003010              move JC-Year to JC-Year-O
003020              add  1 to JC-Month giving JC-Month-O
003030     end-if.
003040 BB040-Exit.  exit section.
003050*
003060 BB050-Prev-Month         section.
003070******************************
003080* previous of (Y,1) is (Y-1,12); otherwise (Y,M-1).
003090*
003100     if       JC-Month = 1
003110              subtract 1 from JC-Year giving JC-Year-O
003120              move 12 to JC-Month-O
003130     else
003140              move JC-Year to JC-Year-O
003150              subtract 1 from JC-Month giving JC-Month-O
003160     end-if.
003170 BB050-Exit.  exit section.
003180*
003190 BB060-Month-Len          section.
003200******************************
003210* Months 1-6 = 31 days, 7-11 = 30 days, 12 (Esfand) = 30 in a
003220* leap year else 29.
003230*
003240     if       JC-Month < 1 or > 12
003250              move "N" to JC-Valid-Flag
003260              go to BB060-Exit
003270     end-if.
003280     if       JC-Month = 12
003290              perform BB070-Leap-Test thru BB070-Exit
003300              if      JC-Leap-Flag = "Y"
003310                      move 30 to JC-Days-O
003320              else
003330                      move 29 to JC-Days-O
003340              end-if
003350     else
003360              move JC-Month-Days (JC-Month) to JC-Days-O
003370     end-if.
003380 BB060-Exit.  exit section.
003390*
003400 BB070-Leap-Test          section.
003410******************************
003420* Year Y is leap when Y mod 33 falls in the eight-slot table.
003430*
003440     move     JC-Year to JC-W-Ix.
003450     divide   JC-W-Ix by 33 giving JC-W-Full-Cyc
003460              remainder JC-W-Cycle-Pos.
003470     move     "N" to JC-Leap-Flag.
003480     if       JC-W-Cycle-Pos = JC-Leap-Slot (1) or
003490              JC-W-Cycle-Pos = JC-Leap-Slot (2) or
003500              JC-W-Cycle-Pos = JC-Leap-Slot (3) or
003510              JC-W-Cycle-Pos = JC-Leap-Slot (4) or
003520              JC-W-Cycle-Pos = JC-Leap-Slot (5) or
003530              JC-W-Cycle-Pos = JC-Leap-Slot (6) or
003540              JC-W-Cycle-Pos = JC-Leap-Slot (7) or
003550              JC-W-Cycle-Pos = JC-Leap-Slot (8)
003560              move "Y" to JC-Leap-Flag
003570     end-if.
003580 BB070-Exit.  exit section.
