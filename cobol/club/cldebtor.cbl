000100****************************************************************
000110*                                                               *
000120*             Debtor Marking Run - Club Batch                 *
000130*                                                               *
000140****************************************************************
000150*
000160 identification   division.
000170*========================
000180*
000190***
000200      program-id.         cldebtor.
000210***
000220*    author.             V B Coen FBCS, FIDM, FIDPM.
000230***
000240*    installation.       Applewood Computers - Club Division.
000250***
000260*    date-written.       18/01/1983.
000270***
000280*    date-compiled.
000290***
000300*    security.           Copyright (C) 1976-2026, V B Coen.
000310*                        Distributed under the GNU GPL.
000320*                        See the file COPYING for details.
000330***
000340*    remarks.            Unit E - any PENDING invoice left over
000350*                        from the month before the one just
000360*                        requested is turned into a DEBTOR
000370*                        invoice.  PAID/DEBTOR/PCONFIRM rows
000380*                        are carried forward untouched.
000390***
000400*    version.            See Prog-Name in Ws.
000410***
000420*    called modules.     None.
000430***
000440*    functions used:     None.
000450***
000460*    files used:         INVOLD    Invoice master (input).
000470*                        INVNEW    Invoice master (output).
000480*                        PRTFILE   Batch summary print file.
000490***
000500*    error messages used.
000510*                        CL040.
000520****
000530* changes:
000540* 18/01/83 vbc -    Original overdue-account roll utility, written
000550*                    for the sports-club ledger project.
000560* 14/09/85 vbc -    Added the year-wrap test so a December run
000570*                    rolls into January of the following year.
000580* 27/04/89 rjh -    Fixed prior month's PAID invoices being
000590*                    picked up again by the debtor scan.
000600* 03/12/92 rjh -    Widened the outstanding-balance field, a
000610*                    season of unpaid fees overran the old
000620*                    picture on larger clubs.
000630* 22/08/95 smk -    Added the carry-forward-unchanged pass for
000640*                    invoices outside the target month.
000650* 11/02/97 smk -    Queued for the Y2K date-window pass, see
000660*                    the 98/99 entries below.
000670* 30/10/98 ahb -    Y2K - four-digit year through the invoice
000680*                    and roll-date fields.
000690* 15/04/99 ahb -    Confirmed clean on year-end soak test, no
000700*                    further Y2K issues found.
000710* 08/08/02 ahb -    Program mothballed - club moved debt
000720*                    chasing to a manual ledger, no live runs
000730*                    since.
000740* 18/01/26 vbc -    1.00 Program shell revived and rewritten
000750*                    for the new Club batch subsystem.
000760*
000770 environment      division.
000780*========================
000790*
000800 copy "envdiv.cob".
000810 input-output     section.
000820*-----------------------
000830*
000840 file-control.
000850     select   Invoice-Old-File assign to "INVOLD"
000860              organization    sequential.
000870     select   Invoice-New-File assign to "INVNEW"
000880              organization    sequential.
000890     select   Print-File      assign to "PRTFILE"
000900              organization    sequential.
000910*
000920 data             division.
000930*========================
000940 file             section.
000950*-----------------------
000960*
000970 fd  Invoice-Old-File.
000980 copy "wsinvc.cob" replacing CL-Invoice-Record
000990                        by   CL-Invoice-Old-Record.
001000*
001010 fd  Invoice-New-File.
001020 copy "wsinvc.cob" replacing CL-Invoice-Record
001030                        by   CL-Invoice-New-Record.
001040*
001050 fd  Print-File.
001060 01  Print-Line              pic x(132).
001070*
001080 working-storage  section.
001090*-----------------------
001100*
001110 77  Prog-Name           pic x(15) value "CLDEBTOR (1.00)".
001120*
001130 01  WS-Switches.
001140     03  WS-Old-Eof          pic x       value "N".
001150     03  filler              pic x(4).
001160*
001170 01  WS-Control-Card.
001180     03  WS-Req-Year         pic 9(4)    comp.
001190     03  WS-Req-Month        pic 99      comp.
001200     03  filler              pic x(60).
001210*
001220 01  WS-Control-Card-R redefines WS-Control-Card
001230                        pic x(64).
001240*
001250 01  WS-Prior-Period.
001260     03  WS-Prior-Year       pic 9(4)    comp.
001270     03  WS-Prior-Month      pic 99      comp.
001280     03  filler              pic x(4).
001290*
001300 01  WS-Prior-Period-R redefines WS-Prior-Period pic x(8).
001310*
001320 01  WS-Counters.
001330     03  WS-Updated-Cnt      pic 9(5)    comp.
001340     03  WS-Carried-Cnt      pic 9(5)    comp.
001350     03  filler              pic x(4).
001360*
001370 01  WS-Counters-R redefines WS-Counters pic x(10).
001380*
001390 01  WS-Print-Rec.
001400     03  WS-Print-Label      pic x(40).
001410     03  filler              pic x(3)    value spaces.
001420     03  WS-Print-Value      pic z(4)9.
001430     03  filler              pic x(84).
001440*
001450 01  Error-Messages.
001460     03  CL040   pic x(40) value "CL040 Invoice file has no rows".
001470     03  filler              pic x(4).
001480*
001490 procedure        division.
001500*==========================
001510*
001520 AA000-Main               section.
001530******************************
001540*
001550     accept   WS-Control-Card from sysin.
001560     perform  BB010-Compute-Prior thru BB010-Exit.
001570     move     0 to WS-Updated-Cnt WS-Carried-Cnt.
001580     open     input  Invoice-Old-File.
001590     if       WS-Old-Eof = "Y"
001600              display  CL040
001610              goback
001620     end-if.
001630     open     output Invoice-New-File Print-File.
001640*
001650     perform  DD022-Read-Old.
001660     perform  CC020-Mark-Loop thru CC020-Exit
001670              until WS-Old-Eof = "Y".
001680*
001690     move     "Invoices rewritten to DEBTOR" to WS-Print-Label.
001700     move     WS-Updated-Cnt to WS-Print-Value.
001710     write    Print-Line from WS-Print-Rec.
001720     move     "Invoices carried forward unchanged" to
001730              WS-Print-Label.
001740     move     WS-Carried-Cnt to WS-Print-Value.
001750     write    Print-Line from WS-Print-Rec.
001760*
001770     close    Invoice-Old-File Invoice-New-File Print-File.
001780     goback.
001790*
001800 AA000-Exit.  exit section.
001810*
001820 BB010-Compute-Prior      section.
001830******************************
001840* Jalali years run twelve months, month one following month
001850* twelve of the year before - the same wrap the old vacation
001860* accrual routine used going from December into January.
001870*
001880     if       WS-Req-Month = 1
001890              move  12                to WS-Prior-Month
001900              subtract 1 from WS-Req-Year
001910                       giving WS-Prior-Year
001920     else
001930              subtract 1 from WS-Req-Month
001940                       giving WS-Prior-Month
001950              move  WS-Req-Year       to WS-Prior-Year
001960     end-if.
001970 BB010-Exit.  exit section.
001980*
001990 CC020-Mark-Loop          section.
002000******************************
002010*
002020     if       Inv-Jal-Year (in Invoice-Old-File) = WS-Prior-Year
002030              and Inv-Jal-Month (in Invoice-Old-File)
002040                  = WS-Prior-Month
002050              and Inv-Pay-Status (in Invoice-Old-File) = "PENDING"
002060              move "DEBTOR" to
002070                   Inv-Pay-Status (in Invoice-Old-File)
002080              add   1 to WS-Updated-Cnt
002090     else
002100              add   1 to WS-Carried-Cnt
002110     end-if.
002120     write    CL-Invoice-New-Record from CL-Invoice-Old-Record.
002130     perform  DD022-Read-Old.
002140 CC020-Exit.  exit section.
002150*
002160 DD022-Read-Old           section.
002170******************************
002180*
002190     read     Invoice-Old-File next record
002200              at end move "Y" to WS-Old-Eof
002210     end-read.
002220 DD022-Exit.  exit section.
