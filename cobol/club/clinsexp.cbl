000100****************************************************************
000110*                                                               *
000120*           Insurance Expiry Scan - Club Batch                *
000130*                                                               *
000140****************************************************************
000150*
000160 identification   division.
000170*========================
000180*
000190***
000200      program-id.         clinsexp.
000210***
000220*    author.             V B Coen FBCS, FIDM, FIDPM.
000230***
000240*    installation.       Applewood Computers - Club Division.
000250***
000260*    date-written.       20/01/1983.
000270***
000280*    date-compiled.
000290***
000300*    security.           Copyright (C) 1976-2026, V B Coen.
000310*                        Distributed under the GNU GPL.
000320*                        See the file COPYING for details.
000330***
000340*    remarks.            Unit F - warns a player, that player's
000350*                        active category coaches, and the club's
000360*                        technical directors when an insurance
000370*                        policy is within thirty days of expiry
000380*                        or has just lapsed.  Duplicate warnings
000390*                        for the same player/type/recipient in
000400*                        one run are suppressed - the notify
000410*                        file carries no read/unread flag of its
000420*                        own, so cross-run suppression is left
000430*                        to whatever reads the notify file next.
000440***
000450*    version.            See Prog-Name in Ws.
000460***
000470*    called modules.     JALCAL (maps04) - day-diff arithmetic.
000480***
000490*    functions used:     None.
000500***
000510*    files used:         PLRFILE   Player master.
000520*                        RATFILE   Coach x category rate table.
000530*                        COHFILE   Coach master.
000540*                        NOTFILE   Notification lines out.
000550*                        PRTFILE   Batch summary print file.
000560***
000570*    error messages used.
000580*                        CL050.
000590****
000600* changes:
000610* 20/01/83 vbc -    Original insurance renewal-warning utility,
000620*                    written for the sports-club ledger project.
000630* 11/08/85 vbc -    Added the technical-director broadcast code
000640*                    so one notice covers every category.
000650* 06/05/89 rjh -    Fixed duplicate warning sent when a player's
000660*                    record was touched twice in the same run.
000670* 29/01/93 rjh -    Widened the days-to-expiry field, close-season
000680*                    renewals were overrunning the old picture.
000690* 16/07/96 smk -    Queued for the Y2K date-window pass, see
000700*                    the 98/99 entries below.
000710* 24/11/98 ahb -    Y2K - four-digit year through the expiry
000720*                    and warning-date fields.
000730* 09/05/99 ahb -    Confirmed clean on year-end soak test, no
000740*                    further Y2K issues found.
000750* 08/08/02 ahb -    Program mothballed - club moved insurance
000760*                    tracking to a manual card index, no live
000770*                    runs since.
000780* 20/01/26 vbc -    1.00 Program shell revived and rewritten
000790*                    for the new Club batch subsystem.
000800* 28/01/26 vbc -    1.01 CC020 called the linkage copybook's own
000810*                        remark name instead of the maps04 entry
000820*                        point - days-to-expiry never ran. Fixed.
000830*
000840 environment      division.
000850*========================
000860*
000870 copy "envdiv.cob".
000880 input-output     section.
000890*-----------------------
000900*
000910 file-control.
000920     select   Player-File     assign to "PLRFILE"
000930              organization    sequential.
000940     select   Rate-File       assign to "RATFILE"
000950              organization    sequential.
000960     select   Coach-File      assign to "COHFILE"
000970              organization    sequential.
000980     select   Notify-File     assign to "NOTFILE"
000990              organization    sequential.
001000     select   Print-File      assign to "PRTFILE"
001010              organization    sequential.
001020*
001030 data             division.
001040*========================
001050 file             section.
001060*-----------------------
001070*
001080 fd  Player-File.
001090 copy "wsplayr.cob".
001100*
001110 fd  Rate-File.
001120 copy "wsrate.cob".
001130*
001140 fd  Coach-File.
001150 copy "wscoach.cob".
001160*
001170 fd  Notify-File.
001180 copy "wsnotf.cob".
001190*
001200 fd  Print-File.
001210 01  Print-Line              pic x(132).
001220*
001230 working-storage  section.
001240*-----------------------
001250*
001260 77  Prog-Name           pic x(15) value "CLINSEXP (1.01)".
001270*
001280 01  WS-Switches.
001290     03  WS-Plr-Eof          pic x       value "N".
001300     03  WS-Rat-Eof          pic x       value "N".
001310     03  WS-Coh-Eof          pic x       value "N".
001320     03  WS-Coach-Found      pic x       value "N".
001330     03  WS-Dup-Found        pic x       value "N".
001340     03  filler              pic x(4).
001350*
001360 01  WS-Control-Card.
001370     03  WS-Today-Year       pic 9(4)    comp.
001380     03  WS-Today-Month      pic 99      comp.
001390     03  WS-Today-Day        pic 99      comp.
001400     03  filler              pic x(60).
001410*
001420 01  WS-Control-Card-R redefines WS-Control-Card
001430                        pic x(66).
001440*
001450 01  WS-Expiry-Work.
001460     03  WS-Exp-Year         pic 9(4)    comp.
001470     03  WS-Exp-Month        pic 99      comp.
001480     03  WS-Exp-Day          pic 99      comp.
001490     03  WS-Exp-Remain       pic 9(4)    comp.
001500     03  filler              pic x(4).
001510*
001520 01  WS-Expiry-Work-R redefines WS-Expiry-Work pic x(12).
001530*
001540 01  WS-Days-Left            pic s9(5)   comp.
001550*
001560 01  WS-Notify-Fields.
001570     03  WS-Notify-Type      pic x(16).
001580     03  WS-Notify-Player    pic x(10).
001590     03  WS-Notify-Recip     pic x(20).
001600     03  WS-Notify-Msg       pic x(86).
001610*
001620 01  WS-Dedup-Table.
001630     03  WS-Dedup-Occ    occurs 150      indexed WS-Dedup-Ix.
001640         05  WS-Ddp-Type         pic x(16).
001650         05  WS-Ddp-Player       pic x(10).
001660         05  WS-Ddp-Recipient    pic x(20).
001670     03  WS-Dedup-Cnt        pic 9(5)    comp.
001680     03  filler              pic x(4).
001690*
001700 01  WS-Dedup-Table-R redefines WS-Dedup-Table pic x(6907).
001710*
001720 01  WS-Counters.
001730     03  WS-Scanned-Cnt      pic 9(5)    comp.
001740     03  WS-Warned-Cnt       pic 9(5)    comp.
001750     03  WS-Sent-Cnt         pic 9(5)    comp.
001760     03  filler              pic x(4).
001770*
001780 01  WS-Print-Rec.
001790     03  WS-Print-Label      pic x(40).
001800     03  filler              pic x(3)    value spaces.
001810     03  WS-Print-Value      pic z(4)9.
001820     03  filler              pic x(84).
001830*
001840 01  Error-Messages.
001850     03  CL050   pic x(40) value "CL050 Player file has no rows".
001860     03  filler              pic x(4).
001870*
001880 linkage          section.
001890*-----------------------
001900*
001910 copy "wsjalcv.cob".
001920*
001930 procedure        division.
001940*==========================
001950*
001960 AA000-Main               section.
001970******************************
001980*
001990     accept   WS-Control-Card from sysin.
002000     move     0 to WS-Scanned-Cnt WS-Warned-Cnt WS-Sent-Cnt
002010                    WS-Dedup-Cnt.
002020     open     input  Player-File.
002030     if       WS-Plr-Eof = "Y"
002040              display  CL050
002050              goback
002060     end-if.
002070     open     input  Rate-File Coach-File.
002080     open     output Notify-File Print-File.
002090*
002100     perform  AA010-Read-Player.
002110     perform  BB010-Player-Loop thru BB010-Exit
002120              until WS-Plr-Eof = "Y".
002130*
002140     move     "Players scanned" to WS-Print-Label.
002150     move     WS-Scanned-Cnt to WS-Print-Value.
002160     write    Print-Line from WS-Print-Rec.
002170     move     "Players in the warning window" to WS-Print-Label.
002180     move     WS-Warned-Cnt to WS-Print-Value.
002190     write    Print-Line from WS-Print-Rec.
002200     move     "Notification lines emitted" to WS-Print-Label.
002210     move     WS-Sent-Cnt to WS-Print-Value.
002220     write    Print-Line from WS-Print-Rec.
002230*
002240     close    Player-File Rate-File Coach-File Notify-File
002250              Print-File.
002260     goback.
002270*
002280 AA000-Exit.  exit section.
002290*
002300 AA010-Read-Player        section.
002310******************************
002320*
002330     read     Player-File next record
002340              at end move "Y" to WS-Plr-Eof
002350     end-read.
002360 AA010-Exit.  exit section.
002370*
002380 BB010-Player-Loop        section.
002390******************************
002400*
002410     add      1 to WS-Scanned-Cnt.
002420     if       Plr-Status = "APPROVED"
002430              and Plr-Archived-Flag = "N"
002440              and Plr-Ins-Status = "ACTIVE"
002450              and Plr-Ins-Expiry-Ymd not = 0
002460              perform CC020-Test-Expiry thru CC020-Exit
002470     end-if.
002480     perform  AA010-Read-Player.
002490 BB010-Exit.  exit section.
002500*
002510 CC020-Test-Expiry        section.
002520******************************
002530* the expiry date is stored comp as yyyymmdd - split it back
002540* into year/month/day the way the old birth-date routine in
002550* the payroll suite used to unpack Emp-Dob.
002560*
002570     divide   Plr-Ins-Expiry-Ymd by 10000
002580              giving WS-Exp-Year   remainder WS-Exp-Remain.
002590     divide   WS-Exp-Remain by 100
002600              giving WS-Exp-Month  remainder WS-Exp-Day.
002610*
002620     move     "03"            to JC-Function.
002630     move     WS-Exp-Year     to JC-Year.
002640     move     WS-Exp-Month    to JC-Month.
002650     move     WS-Exp-Day      to JC-Day.
002660     move     WS-Today-Year   to JC-Year2.
002670     move     WS-Today-Month  to JC-Month2.
002680     move     WS-Today-Day    to JC-Day2.
002690     call     "maps04"        using JC-Linkage.
002700     move     JC-Diff-Days    to WS-Days-Left.
002710*
002720     if       WS-Days-Left >= 0 and WS-Days-Left <= 30
002730              add  1 to WS-Warned-Cnt
002740              move Plr-National-Id to WS-Notify-Player
002750              perform DD022-Notify-Player thru DD022-Exit
002760              perform DD024-Notify-Coaches thru DD024-Exit
002770              perform DD028-Notify-Director thru DD028-Exit
002780     end-if.
002790 CC020-Exit.  exit section.
002800*
002810 DD022-Notify-Player      section.
002820******************************
002830*
002840     evaluate true
002850         when WS-Days-Left <= 0
002860              move "Insurance has expired" to WS-Notify-Msg
002870         when WS-Days-Left <= 7
002880              move "Insurance expires within a week"
002890                   to WS-Notify-Msg
002900         when other
002910              move "Insurance expires within thirty days"
002920                   to WS-Notify-Msg
002930     end-evaluate.
002940     move     "INSURANCE      "   to WS-Notify-Type.
002950     move     Plr-National-Id     to WS-Notify-Recip.
002960     perform  FF029-Send-Notify thru FF029-Exit.
002970 DD022-Exit.  exit section.
002980*
002990 DD024-Notify-Coaches     section.
003000******************************
003010*
003020     close    Rate-File.
003030     open     input Rate-File.
003040     move     "N" to WS-Rat-Eof.
003050     perform  FF031-Read-Rate.
003060     perform  EE025-Rate-Loop thru EE025-Exit
003070              until WS-Rat-Eof = "Y".
003080 DD024-Exit.  exit section.
003090*
003100 EE025-Rate-Loop          section.
003110******************************
003120*
003130     if       Rat-Category-Id = Plr-Category-Id
003140              and Rat-Active-Flag = "Y"
003150              perform FF026-Check-Coach thru FF026-Exit
003160     end-if.
003170     perform  FF031-Read-Rate.
003180 EE025-Exit.  exit section.
003190*
003200 FF031-Read-Rate          section.
003210******************************
003220*
003230     read     Rate-File next record
003240              at end move "Y" to WS-Rat-Eof
003250     end-read.
003260 FF031-Exit.  exit section.
003270*
003280 FF026-Check-Coach        section.
003290******************************
003300*
003310     move     "N" to WS-Coach-Found.
003320     close    Coach-File.
003330     open     input Coach-File.
003340     move     "N" to WS-Coh-Eof.
003350     perform  HH032-Read-Coach.
003360     perform  GG027-Coach-Scan thru GG027-Exit
003370              until WS-Coh-Eof = "Y"
003380              or  WS-Coach-Found = "Y".
003390     if       WS-Coach-Found = "Y"
003400              move  "INSURANCE      "   to WS-Notify-Type
003410              move  Coh-Coach-Id        to WS-Notify-Recip
003420              perform FF029-Send-Notify thru FF029-Exit
003430     end-if.
003440 FF026-Exit.  exit section.
003450*
003460 GG027-Coach-Scan         section.
003470******************************
003480*
003490     if       Coh-Coach-Id = Rat-Coach-Id
003500              and Coh-Active-Flag = "Y"
003510              move  "Y" to WS-Coach-Found
003520     else
003530              perform HH032-Read-Coach
003540     end-if.
003550 GG027-Exit.  exit section.
003560*
003570 HH032-Read-Coach         section.
003580******************************
003590*
003600     read     Coach-File next record
003610              at end move "Y" to WS-Coh-Eof
003620     end-read.
003630 HH032-Exit.  exit section.
003640*
003650 DD028-Notify-Director    section.
003660******************************
003670* no technical-director master survives into this batch suite
003680* - the front end fans TD-BROADCAST out to every active
003690*   technical director account on its own side.
003700*
003710     move     "INSURANCE      "     to WS-Notify-Type.
003720     move     "TD-BROADCAST       " to WS-Notify-Recip.
003730     perform  FF029-Send-Notify thru FF029-Exit.
003740 DD028-Exit.  exit section.
003750*
003760 FF029-Send-Notify        section.
003770******************************
003780*
003790     move     "N" to WS-Dup-Found.
003800     perform  GG030-Dedup-Test thru GG030-Exit
003810              varying WS-Dedup-Ix from 1 by 1
003820              until WS-Dedup-Ix > WS-Dedup-Cnt
003830              or  WS-Dup-Found = "Y".
003840     if       WS-Dup-Found = "N"
003850              move WS-Notify-Type   to Ntf-Type
003860              move WS-Notify-Recip  to Ntf-Recipient
003870              move WS-Notify-Msg    to Ntf-Message
003880              write CL-Notify-Record
003890              add   1 to WS-Sent-Cnt
003900              if    WS-Dedup-Cnt < 150
003910                    add 1 to WS-Dedup-Cnt
003920                    move WS-Notify-Type
003930                         to WS-Ddp-Type (WS-Dedup-Cnt)
003940                    move WS-Notify-Player
003950                         to WS-Ddp-Player (WS-Dedup-Cnt)
003960                    move WS-Notify-Recip
003970                         to WS-Ddp-Recipient (WS-Dedup-Cnt)
003980              end-if
003990     end-if.
004000 FF029-Exit.  exit section.
004010*
004020 GG030-Dedup-Test         section.
004030******************************
004040*
004050     if       WS-Ddp-Type (WS-Dedup-Ix) = WS-Notify-Type
004060              and WS-Ddp-Player (WS-Dedup-Ix) = WS-Notify-Player
004070              and WS-Ddp-Recipient (WS-Dedup-Ix) = WS-Notify-Recip
004080              move "Y" to WS-Dup-Found
004090     end-if.
004100 GG030-Exit.  exit section.
