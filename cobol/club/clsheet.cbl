000100****************************************************************
000110*                                                               *
000120*          Attendance Sheet Generation - Club Batch            *
000130*                                                               *
000140****************************************************************
000150*
000160 identification   division.
000170*========================
000180*
000190***
000200      program-id.         clsheet.
000210***
000220*    author.             V B Coen FBCS, FIDM, FIDPM.
000230***
000240*    installation.       Applewood Computers - Club Division.
000250***
000260*    date-written.       13/01/1983.
000270***
000280*    date-compiled.
000290***
000300*    security.           Copyright (C) 1976-2026, V B Coen.
000310*                        Distributed under the GNU GPL.
000320*                        See the file COPYING for details.
000330***
000340*    remarks.            Unit A - builds the monthly training
000350*                        session-date sheet for a category from
000360*                        its weekly schedule, on the Jalali
000370*                        civil calendar.  Semi-sourced from the
000380*                        Basic code that once drove PYRGSTR.
000390***
000400*    version.            See Prog-Name in Ws.
000410***
000420*    called modules.     JALCAL (maps04) - calendar work.
000430***
000440*    functions used:     None.
000450***
000460*    files used:         CATFILE   Category master.
000470*                        SCHFILE   Weekly schedule slots.
000480*                        SESOLD    Prior month sheet (input).
000490*                        SESNEW    Updated month sheet (output).
000500***
000510*    error messages used.
000520*                        CL001 - CL003.
000530****
000540* changes:
000550* 13/01/83 vbc -    Original weekly-schedule expansion utility,
000560*                    written for the sports-club ledger project.
000570* 08/06/85 vbc -    Added the Friday closed-day skip, club does
000580*                    not train over the weekend rest day.
000590* 19/02/88 rjh -    Fixed schedule slot carrying into a month
000600*                    it did not apply to when a category's
000610*                    weekly pattern changed mid-month.
000620* 25/10/91 rjh -    Widened the session-date table, categories
000630*                    training more than twice a week ran out
000640*                    of table room.
000650* 14/05/94 smk -    Added the prior-sheet carry-across for a
000660*                    month already closed off, per treasurer's
000670*                    request to stop re-running closed months.
000680* 09/01/97 smk -    Queued for the Y2K date-window pass, see
000690*                    the 98/99 entries below.
000700* 03/10/98 ahb -    Y2K - four-digit year through the schedule
000710*                    and session-sheet date fields.
000720* 22/04/99 ahb -    Confirmed clean on year-end soak test, no
000730*                    further Y2K issues found.
000740* 08/08/02 ahb -    Program mothballed - club moved scheduling
000750*                    to a manual sheet, no live runs since.
000760* 13/01/26 vbc -    1.00 Program shell revived and rewritten
000770*                    for the new Club batch subsystem.
000780* 20/01/26 vbc -    1.01 Past-month sheets made read-only per     CLA0001 
000790*                        the batch flow rule - old sheet is       CLA0001 
000800*                        now just copied across unchanged.        CLA0001 
000810*
000820 environment      division.
000830*========================
000840*
000850 copy "envdiv.cob".
000860 input-output     section.
000870*-----------------------
000880*
000890 file-control.
000900     select   Category-File  assign to "CATFILE"
000910              organization   sequential.
000920     select   Schedule-File  assign to "SCHFILE"
000930              organization   sequential.
000940     select   Session-Old-File assign to "SESOLD"
000950              organization   sequential.
000960     select   Session-New-File assign to "SESNEW"
000970              organization   sequential.
000980*
000990 data             division.
001000*========================
001010 file             section.
001020*-----------------------
001030*
001040 fd  Category-File.
001050 copy "wscatg.cob".
001060*
001070 fd  Schedule-File.
001080 copy "wsschd.cob".
001090*
001100 fd  Session-Old-File.
001110 copy "wssess.cob" replacing CL-Session-Record
001120                        by   CL-Session-Old-Record.
001130*
001140 fd  Session-New-File.
001150 copy "wssess.cob" replacing CL-Session-Record
001160                        by   CL-Session-New-Record.
001170*
001180 working-storage  section.
001190*-----------------------
001200*
001210 77  Prog-Name           pic x(15) value "CLSHEET (1.01)".
001220*
001230 01  WS-Switches.
001240     03  WS-Cat-Eof          pic x       value "N".
001250     03  WS-Sch-Eof          pic x       value "N".
001260     03  WS-Old-Eof          pic x       value "N".
001270     03  WS-Month-Position   pic x.
001280*                               F future, C current, P past
001290*
001300 01  WS-Control-Card.
001310     03  WS-Req-Year         pic 9(4)    comp.
001320     03  WS-Req-Month        pic 99      comp.
001330     03  WS-Today-Year       pic 9(4)    comp.
001340     03  WS-Today-Month      pic 99      comp.
001350     03  filler              pic x(60).
001360*
001370 01  WS-Control-Card-R redefines WS-Control-Card
001380                       pic x(68).
001390*
001400 01  WS-Work.
001410     03  WS-Day-Ix           pic 99      comp.
001420     03  WS-Days-In-Month    pic 99      comp.
001430     03  WS-Next-Ses-No      pic 999     comp.
001440     03  WS-Max-Old-Ses-No   pic 999     comp.
001450     03  WS-Sav-Category     pic 9(4)    comp.
001460     03  WS-Cand-Ymd         pic 9(8)    comp.
001470     03  WS-Cand-Ymd-R redefines WS-Cand-Ymd.
001480         05  WS-Cand-Year    pic 9(4).
001490         05  WS-Cand-Month   pic 99.
001500         05  WS-Cand-Day     pic 99.
001510     03  WS-Cat-Cnt          pic 999     comp.
001520     03  WS-Ses-Written-Cnt  pic 9(5)    comp.
001530*
001540 01  WS-Weekday-Flags.
001550     03  WS-Weekday-Flag     pic x       occurs 7.
001560*                               index 1 = Saturday .. 7 = Friday
001570 01  WS-Weekday-Flags-R redefines WS-Weekday-Flags
001580                         pic x(7).
001590*
001600 01  Error-Messages.
001610     03  CL001   pic x(40) value "CL001 Category file not found".
001620     03  CL002   pic x(40) value "CL002 Schedule file not found".
001630     03  CL003   pic x(48) value
001640              "CL003 No prior sheet found - starting new sheet".
001650*
001660 linkage          section.
001670*-----------------------
001680*
001690 copy "wsjalcv.cob".
001700*
001710 procedure        division.
001720*==========================
001730*
001740 AA000-Main               section.
001750******************************
001760*
001770     accept   WS-Control-Card from sysin.
001780     move     "C" to WS-Month-Position.
001790     if       WS-Req-Year > WS-Today-Year
001800              move "F" to WS-Month-Position
001810     else
001820       if     WS-Req-Year = WS-Today-Year
001830              if      WS-Req-Month > WS-Today-Month
001840                      move "F" to WS-Month-Position
001850              else
001860                if    WS-Req-Month < WS-Today-Month
001870                      move "P" to WS-Month-Position
001880                end-if
001890              end-if
001900       else
001910              move "P" to WS-Month-Position
001920       end-if
001930     end-if.
001940*
001950     open     input  Category-File.
001960     if       WS-Cat-Eof = "Y"
001970              display  CL001
001980              goback
001990     end-if.
002000     open     input  Schedule-File.
002010     open     output Session-New-File.
002020     if       WS-Month-Position not = "F"
002030              open input Session-Old-File
002040     end-if.
002050*
002060     move     0 to WS-Cat-Cnt.
002070     move     0 to WS-Ses-Written-Cnt.
002080     perform  AA010-Read-Category.
002090     perform  BB010-Category-Loop thru BB010-Exit
002100              until WS-Cat-Eof = "Y".
002110*
002120     close    Category-File Schedule-File Session-New-File.
002130     if       WS-Month-Position not = "F"
002140              close Session-Old-File
002150     end-if.
002160     display  "CLSHEET - categories read     " WS-Cat-Cnt.
002170     display  "CLSHEET - sessions written    " WS-Ses-Written-Cnt.
002180     goback.
002190*
002200 AA000-Exit.  exit section.
002210*
002220 AA010-Read-Category      section.
002230******************************
002240*
002250     read     Category-File next record
002260              at end move "Y" to WS-Cat-Eof
002270     end-read.
002280 AA010-Exit.  exit section.
002290*
002300 BB010-Category-Loop      section.
002310******************************
002320*
002330     add      1 to WS-Cat-Cnt.
002340     if       Cat-Active-Flag = "Y"
002350              move  Cat-Category-Id to WS-Sav-Category
002360              perform CC020-Build-Weekdays thru CC020-Exit
002370              evaluate WS-Month-Position
002380                  when "F" continue
002390                  when "P" perform CC030-Copy-Old-Sheet
002400                           thru CC030-Exit
002410                  when "C" perform CC040-Extend-Sheet
002420                           thru CC040-Exit
002430              end-evaluate
002440     end-if.
002450     perform  AA010-Read-Category.
002460 BB010-Exit.  exit section.
002470*
002480 CC020-Build-Weekdays     section.
002490******************************
002500* reset the flag table then perform one out-of-line pass per
002510* weekday, each pass rereading the schedule file for matches on
002520* the current category (schedule file is small and sorted by
002530* category so this is a cheap re-scan, not a table load).
002540*
002550     perform  EE021-Clear-Flag thru EE021-Exit
002560              varying WS-Day-Ix from 1 by 1 until WS-Day-Ix > 7.
002570     close    Schedule-File.
002580     open     input Schedule-File.
002590     move     "N" to WS-Sch-Eof.
002600     perform  DD025-Read-Schedule.
002610     perform  DD020-Schedule-Scan thru DD020-Exit
002620              until WS-Sch-Eof = "Y".
002630 CC020-Exit.  exit section.
002640*
002650 EE021-Clear-Flag         section.
002660******************************
002670*
002680     move     "N" to WS-Weekday-Flag (WS-Day-Ix).
002690 EE021-Exit.  exit section.
002700*
002710 DD020-Schedule-Scan      section.
002720******************************
002730*
002740     if       Sch-Category-Id = WS-Sav-Category
002750              move "Y" to WS-Weekday-Flag (Sch-Weekday + 1)
002760     end-if.
002770     perform  DD025-Read-Schedule.
002780 DD020-Exit.  exit section.
002790*
002800 DD025-Read-Schedule      section.
002810******************************
002820*
002830     read     Schedule-File next record
002840              at end move "Y" to WS-Sch-Eof
002850     end-read.
002860 DD025-Exit.  exit section.
002870*
002880 CC030-Copy-Old-Sheet     section.
002890******************************
002900* past month - the sheet is frozen, just echo matching rows
002910* through to the new file unchanged.
002920*
002930     perform  ZZ080-Position-Old.
002940     perform  DD030-Copy-Loop thru DD030-Exit
002950              until WS-Old-Eof = "Y"
002960              or  Ses-Category-Id (in Session-Old-File) not =
002970                  WS-Sav-Category.
002980 CC030-Exit.  exit section.
002990*
003000 DD030-Copy-Loop          section.
003010******************************
003020*
003030     write    CL-Session-New-Record from CL-Session-Old-Record.
003040     add      1 to WS-Ses-Written-Cnt.
003050     read     Session-Old-File next record
003060              at end move "Y" to WS-Old-Eof
003070     end-read.
003080 DD030-Exit.  exit section.
003090*
003100 CC040-Extend-Sheet       section.
003110******************************
003120* current month - carry forward the existing rows for this
003130* category then append newly-qualifying dates after the
003140* highest session number already on file.
003150*
003160     move     0 to WS-Max-Old-Ses-No.
003170     perform  ZZ080-Position-Old.
003180     perform  DD040-Carry-Loop thru DD040-Exit
003190              until WS-Old-Eof = "Y"
003200              or  Ses-Category-Id (in Session-Old-File) not =
003210                  WS-Sav-Category.
003220     move     WS-Max-Old-Ses-No to WS-Next-Ses-No.
003230     add      1 to WS-Next-Ses-No.
003240*
003250     perform  BB060-Get-Month-Len.
003260     perform  DD050-Test-Day thru DD050-Exit
003270              varying WS-Day-Ix from 1 by 1
003280              until WS-Day-Ix > WS-Days-In-Month.
003290 CC040-Exit.  exit section.
003300*
003310 DD040-Carry-Loop         section.
003320******************************
003330*
003340     write    CL-Session-New-Record from CL-Session-Old-Record.
003350     add      1 to WS-Ses-Written-Cnt.
003360     if       Ses-Session-No (in Session-Old-File) >
003370              WS-Max-Old-Ses-No
003380              move Ses-Session-No (in Session-Old-File)
003390                to WS-Max-Old-Ses-No
003400     end-if.
003410     read     Session-Old-File next record
003420              at end move "Y" to WS-Old-Eof
003430     end-read.
003440 DD040-Exit.  exit section.
003450*
003460 DD050-Test-Day           section.
003470******************************
003480*
003490     move     WS-Req-Year     to JC-Year.
003500     move     WS-Req-Month    to JC-Month.
003510     move     WS-Day-Ix       to JC-Day.
003520     move     "02"            to JC-Function.
003530     call     "maps04" using JC-Linkage.
003540     if       JC-Valid-Flag = "Y"
003550              and WS-Weekday-Flag (JC-Weekday + 1) = "Y"
003560              move WS-Req-Year  to WS-Cand-Year
003570              move WS-Req-Month to WS-Cand-Month
003580              move WS-Day-Ix    to WS-Cand-Day
003590              move WS-Sav-Category to Ses-Category-Id
003600                                       (in Session-New-File)
003610              move WS-Next-Ses-No     to Ses-Session-No
003620                                       (in Session-New-File)
003630              move WS-Cand-Ymd        to Ses-Session-Ymd
003640                                       (in Session-New-File)
003650              write CL-Session-New-Record
003660              add   1 to WS-Ses-Written-Cnt
003670              add   1 to WS-Next-Ses-No
003680     end-if.
003690 DD050-Exit.  exit section.
003700*
003710 BB060-Get-Month-Len      section.
003720******************************
003730*
003740     move     WS-Req-Year  to JC-Year.
003750     move     WS-Req-Month to JC-Month.
003760     move     "06"         to JC-Function.
003770     call     "maps04" using JC-Linkage.
003780     move     JC-Days-O    to WS-Days-In-Month.
003790 BB060-Exit.  exit section.
003800*
003810 ZZ080-Position-Old       section.
003820******************************
003830* advance the old-sheet file to the first record for the
003840* current category, if not positioned there already.
003850*
003860     if       WS-Old-Eof = "N"
003870              and Ses-Category-Id (in Session-Old-File) <
003880                  WS-Sav-Category
003890              perform DD080-Skip-Ahead thru DD080-Exit
003900                      until WS-Old-Eof = "Y"
003910                      or  Ses-Category-Id (in Session-Old-File)
003920                          not < WS-Sav-Category
003930     end-if.
003940 ZZ080-Exit.  exit section.
003950*
003960 DD080-Skip-Ahead         section.
003970******************************
003980*
003990     read     Session-Old-File next record
004000              at end move "Y" to WS-Old-Eof
004010     end-read.
004020 DD080-Exit.  exit section.
