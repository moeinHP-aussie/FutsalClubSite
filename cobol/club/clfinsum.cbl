000100****************************************************************
000110*                                                               *
000120*             Financial Summary Report - Club Batch            *
000130*                                                               *
000140****************************************************************
000150*
000160 identification   division.
000170*========================
000180*
000190***
000200      program-id.         clfinsum.
000210***
000220*    author.             V B Coen FBCS, FIDM, FIDPM.
000230***
000240*    installation.       Applewood Computers - Club Division.
000250***
000260*    date-written.       26/01/1983.
000270***
000280*    date-compiled.
000290***
000300*    security.           Copyright (C) 1976-2026, V B Coen.
000310*                        Distributed under the GNU GPL.
000320*                        See the file COPYING for details.
000330***
000340*    remarks.            Unit H - two-part money report.  The
000350*                        invoice half totals paid and outstanding
000360*                        Rial by category for the requested Jalali
000370*                        month; the ledger half totals expense and
000380*                        income by the free-text expense category
000390*                        carried on each transaction, plus the
000400*                        running club balance.  Neither file need
000410*                        arrive in category order - both halves
000420*                        are accumulated into tables in one pass,
000430*                        the way the old branch-office run used
000440*                        to fold unsorted branch returns together.
000450***
000460*    version.            See Prog-Name in Ws.
000470***
000480*    called modules.     None.
000490***
000500*    functions used:     None.
000510***
000520*    files used:         CATFILE   Category master.
000530*                        INVFILE   Invoice master (input).
000540*                        LEDFILE   Expense/income ledger (input).
000550*                        PRTFILE   Financial summary print file.
000560***
000570*    error messages used.
000580*                        CL080.
000590****
000600* changes:
000610* 26/01/83 vbc -    Original two-part money summary utility,
000620*                    written for the sports-club ledger project.
000630* 02/10/85 vbc -    Added the outstanding-balance line to the
000640*                    invoice half, per treasurer's request.
000650* 15/06/89 rjh -    Fixed ledger half double-counting a payment
000660*                    posted twice against the same invoice.
000670* 08/02/93 rjh -    Widened the category subtotal field, a full
000680*                    season of fees overran the old picture on
000690*                    larger clubs.
000700* 21/09/96 smk -    Queued for the Y2K date-window pass, see
000710*                    the 98/99 entries below.
000720* 07/03/98 ahb -    Y2K - four-digit year through the summary
000730*                    period and posting-date fields.
000740* 19/09/99 ahb -    Confirmed clean on year-end soak test, no
000750*                    further Y2K issues found.
000760* 08/08/02 ahb -    Program mothballed - club moved bookkeeping
000770*                    to a manual ledger, no live runs since.
000780* 26/01/26 vbc -    1.00 Program shell revived and rewritten
000790*                    for the new Club batch subsystem.
000800*
000810 environment      division.
000820*========================
000830*
000840 copy "envdiv.cob".
000850 input-output     section.
000860*-----------------------
000870*
000880 file-control.
000890     select   Category-File  assign to "CATFILE"
000900              organization    sequential.
000910     select   Invoice-File   assign to "INVFILE"
000920              organization    sequential.
000930     select   Ledger-File    assign to "LEDFILE"
000940              organization    sequential.
000950     select   Print-File     assign to "PRTFILE"
000960              organization    sequential.
000970*
000980 data             division.
000990*========================
001000 file             section.
001010*-----------------------
001020*
001030 fd  Category-File.
001040 copy "wscatg.cob".
001050*
001060 fd  Invoice-File.
001070 copy "wsinvc.cob".
001080*
001090 fd  Ledger-File.
001100 copy "wsldgr.cob".
001110*
001120 fd  Print-File.
001130 01  Print-Line              pic x(132).
001140*
001150 working-storage  section.
001160*-----------------------
001170*
001180 77  Prog-Name           pic x(15) value "CLFINSUM (1.00)".
001190*
001200 01  WS-Switches.
001210     03  WS-Cat-Eof          pic x       value "N".
001220     03  WS-Inv-Eof          pic x       value "N".
001230     03  WS-Led-Eof          pic x       value "N".
001240     03  WS-Found-Flag       pic x       value "N".
001250     03  filler              pic x(4).
001260*
001270 01  WS-Control-Card.
001280     03  WS-Req-Year         pic 9(4)    comp.
001290     03  WS-Req-Month        pic 99      comp.
001300     03  filler              pic x(60).
001310*
001320 01  WS-Control-Card-R redefines WS-Control-Card
001330                        pic x(66).
001340*
001350 01  WS-Cat-Sum-Table.
001360     03  WS-Fcs-Occ      occurs 60       indexed WS-Fcs-Ix.
001370         05  WS-Fcs-Cat-Id       pic 9(4)     comp.
001380         05  WS-Fcs-Cat-Name     pic x(40).
001390         05  WS-Fcs-Paid-Total   pic 9(14).
001400         05  WS-Fcs-Outst-Total  pic 9(14).
001410     03  WS-Fcs-Tab-Cnt      pic 9(5)    comp.
001420     03  filler              pic x(4).
001430*
001440 01  WS-Cat-Sum-Table-R redefines WS-Cat-Sum-Table
001450                        pic x(4207).
001460*
001470 01  WS-Ledger-Sum-Table.
001480     03  WS-Lgs-Occ      occurs 40       indexed WS-Lgs-Ix.
001490         05  WS-Lgs-Category      pic x(20).
001500         05  WS-Lgs-Expense-Total pic 9(14).
001510         05  WS-Lgs-Income-Total  pic 9(14).
001520     03  WS-Lgs-Tab-Cnt      pic 9(5)    comp.
001530     03  filler              pic x(4).
001540*
001550 01  WS-Ledger-Sum-Table-R redefines WS-Ledger-Sum-Table
001560                           pic x(1927).
001570*
001580 01  WS-Grand-Totals.
001590     03  WS-Grand-Paid       pic 9(14).
001600     03  WS-Grand-Outst      pic 9(14).
001610     03  WS-Total-Expense    pic 9(14).
001620     03  WS-Total-Income     pic 9(14).
001630     03  filler              pic x(4).
001640*
001650 01  WS-Balance              pic s9(14) comp-3.
001660 01  WS-Lgs-Net              pic s9(14) comp-3.
001670*
001680 01  WS-Head-Line-1.
001690     03  filler               pic x(20)
001700          value "CLUB FINANCIAL SUMMARY".
001710     03  filler               pic x(10) value spaces.
001720     03  WS-Head-Year         pic 9(4).
001730     03  filler               pic x(1)  value "/".
001740     03  WS-Head-Month        pic 99.
001750     03  filler               pic x(95).
001760*
001770 01  WS-Cat-Line.
001780     03  WS-Cl-Label          pic x(3)    value "CAT".
001790     03  filler               pic x(1)    value spaces.
001800     03  WS-Cl-Cat-Name        pic x(40).
001810     03  filler               pic x(2)    value spaces.
001820     03  WS-Cl-Label-1         pic x(6)    value "PAID  ".
001830     03  WS-Cl-Paid            pic z(13)9.
001840     03  filler               pic x(2)    value spaces.
001850     03  WS-Cl-Label-2         pic x(6)    value "OUTST ".
001860     03  WS-Cl-Outst           pic z(13)9.
001870     03  filler               pic x(28).
001880*
001890 01  WS-Grand-Line.
001900     03  WS-Gl-Label           pic x(20).
001910     03  WS-Gl-Value           pic z(13)9.
001920     03  filler                pic x(94).
001930*
001940 01  WS-Ledger-Line.
001950     03  WS-Ll-Label           pic x(6)    value "LEDGER".
001960     03  filler                pic x(1)    value spaces.
001970     03  WS-Ll-Cat-Name         pic x(20).
001980     03  filler                pic x(2)    value spaces.
001990     03  WS-Ll-Label-1          pic x(4)    value "EXP ".
002000     03  WS-Ll-Expense          pic z(13)9.
002010     03  filler                pic x(2)    value spaces.
002020     03  WS-Ll-Label-2          pic x(4)    value "INC ".
002030     03  WS-Ll-Income           pic z(13)9.
002040     03  filler                pic x(2)    value spaces.
002050     03  WS-Ll-Label-3          pic x(4)    value "NET ".
002060     03  WS-Ll-Net              pic z(13)9-.
002070     03  filler                pic x(52).
002080*
002090 01  WS-Balance-Line.
002100     03  WS-Bl-Label           pic x(31)
002110          value "CLUB BALANCE (INCOME - EXPENSE)".
002120     03  WS-Bl-Value           pic z(13)9-.
002130     03  filler                pic x(86).
002140*
002150 01  Error-Messages.
002160     03  CL080   pic x(40) value "CL080 Category master empty".
002170     03  filler              pic x(4).
002180*
002190 procedure        division.
002200*==========================
002210*
002220 AA000-Main               section.
002230******************************
002240*
002250     accept   WS-Control-Card from sysin.
002260     move     0 to WS-Fcs-Tab-Cnt WS-Lgs-Tab-Cnt.
002270     move     0 to WS-Grand-Paid WS-Grand-Outst
002280                    WS-Total-Expense WS-Total-Income.
002290*
002300     open     input  Category-File.
002310     read     Category-File next record
002320              at end move "Y" to WS-Cat-Eof
002330     end-read.
002340     if       WS-Cat-Eof = "Y"
002350              display  CL080
002360              close     Category-File
002370              goback
002380     end-if.
002390     perform  BB010-Category-Loop thru BB010-Exit
002400              until WS-Cat-Eof = "Y".
002410     close    Category-File.
002420*
002430     open     input  Invoice-File.
002440     perform  CC020-Read-Invoice.
002450     perform  CC020-Invoice-Loop thru CC020-Exit
002460              until WS-Inv-Eof = "Y".
002470     close    Invoice-File.
002480*
002490     open     input  Ledger-File.
002500     perform  DD030-Read-Ledger.
002510     perform  DD030-Ledger-Loop thru DD030-Exit
002520              until WS-Led-Eof = "Y".
002530     close    Ledger-File.
002540*
002550     open     output Print-File.
002560     perform  EE040-Print-Invoice-Sect thru EE040-Exit.
002570     perform  FF050-Print-Ledger-Sect thru FF050-Exit.
002580     close    Print-File.
002590     goback.
002600*
002610 AA000-Exit.  exit section.
002620*
002630 BB010-Category-Loop      section.
002640******************************
002650* the category table is seeded from the master so every active
002660* category shows a line even with no billing activity this month.
002670*
002680     add      1 to WS-Fcs-Tab-Cnt.
002690     move     Cat-Category-Id
002700              to WS-Fcs-Cat-Id  (WS-Fcs-Tab-Cnt).
002710     move     Cat-Category-Name
002720              to WS-Fcs-Cat-Name (WS-Fcs-Tab-Cnt).
002730     move     0 to WS-Fcs-Paid-Total  (WS-Fcs-Tab-Cnt).
002740     move     0 to WS-Fcs-Outst-Total (WS-Fcs-Tab-Cnt).
002750     read     Category-File next record
002760              at end move "Y" to WS-Cat-Eof
002770     end-read.
002780 BB010-Exit.  exit section.
002790*
002800 CC020-Read-Invoice       section.
002810******************************
002820*
002830     read     Invoice-File next record
002840              at end move "Y" to WS-Inv-Eof
002850     end-read.
002860 CC020-Exit-Read.  exit section.
002870*
002880 CC020-Invoice-Loop       section.
002890******************************
002900*
002910     if       Inv-Jal-Year = WS-Req-Year
002920              and Inv-Jal-Month = WS-Req-Month
002930              perform GG021-Cat-Scan thru GG021-Exit
002940                       varying WS-Fcs-Ix from 1 by 1
002950                       until WS-Fcs-Ix > WS-Fcs-Tab-Cnt
002960                       or  WS-Found-Flag = "Y"
002970     end-if.
002980     perform  CC020-Read-Invoice.
002990 CC020-Exit.  exit section.
003000*
003010 GG021-Cat-Scan           section.
003020******************************
003030*
003040     if       WS-Fcs-Cat-Id (WS-Fcs-Ix) = Inv-Category-Id
003050              move  "Y" to WS-Found-Flag
003060              evaluate Inv-Pay-Status
003070                  when "PAID"
003080                       add  Inv-Final-Amount
003090                            to WS-Fcs-Paid-Total  (WS-Fcs-Ix)
003100                       add  Inv-Final-Amount to WS-Grand-Paid
003110                  when "PENDING"
003120                       add  Inv-Final-Amount
003130                            to WS-Fcs-Outst-Total (WS-Fcs-Ix)
003140                       add  Inv-Final-Amount to WS-Grand-Outst
003150                  when "DEBTOR"
003160                       add  Inv-Final-Amount
003170                            to WS-Fcs-Outst-Total (WS-Fcs-Ix)
003180                       add  Inv-Final-Amount to WS-Grand-Outst
003190                  when other
003200                       continue
003210              end-evaluate
003220     end-if.
003230 GG021-Exit.  exit section.
003240*
003250 DD030-Read-Ledger        section.
003260******************************
003270*
003280     read     Ledger-File next record
003290              at end move "Y" to WS-Led-Eof
003300     end-read.
003310 DD030-Exit-Read.  exit section.
003320*
003330 DD030-Ledger-Loop        section.
003340******************************
003350*
003360     move     "N" to WS-Found-Flag.
003370     perform  GG031-Ledger-Scan thru GG031-Exit
003380              varying WS-Lgs-Ix from 1 by 1
003390              until WS-Lgs-Ix > WS-Lgs-Tab-Cnt
003400              or  WS-Found-Flag = "Y".
003410     if       WS-Found-Flag = "N"
003420              and WS-Lgs-Tab-Cnt < 40
003430              add   1 to WS-Lgs-Tab-Cnt
003440              move  Ldg-Exp-Category
003450                    to WS-Lgs-Category (WS-Lgs-Tab-Cnt)
003460              move  0 to WS-Lgs-Expense-Total (WS-Lgs-Tab-Cnt)
003470              move  0 to WS-Lgs-Income-Total  (WS-Lgs-Tab-Cnt)
003480              move  WS-Lgs-Tab-Cnt to WS-Lgs-Ix
003490     end-if.
003500     if       WS-Lgs-Ix <= WS-Lgs-Tab-Cnt
003510              evaluate Ldg-Tx-Type
003520                  when "E"
003530                       add  Ldg-Amount
003540                            to WS-Lgs-Expense-Total (WS-Lgs-Ix)
003550                       add  Ldg-Amount to WS-Total-Expense
003560                  when "I"
003570                       add  Ldg-Amount
003580                            to WS-Lgs-Income-Total (WS-Lgs-Ix)
003590                       add  Ldg-Amount to WS-Total-Income
003600                  when other
003610                       continue
003620              end-evaluate
003630     end-if.
003640     perform  DD030-Read-Ledger.
003650 DD030-Exit.  exit section.
003660*
003670 GG031-Ledger-Scan        section.
003680******************************
003690*
003700     if       WS-Lgs-Category (WS-Lgs-Ix) = Ldg-Exp-Category
003710              move  "Y" to WS-Found-Flag
003720     end-if.
003730 GG031-Exit.  exit section.
003740*
003750 EE040-Print-Invoice-Sect   section.
003760******************************
003770*
003780     move     WS-Req-Year  to WS-Head-Year.
003790     move     WS-Req-Month to WS-Head-Month.
003800     write    Print-Line from WS-Head-Line-1.
003810     perform  HH041-Cat-Print-Loop thru HH041-Exit
003820              varying WS-Fcs-Ix from 1 by 1
003830              until WS-Fcs-Ix > WS-Fcs-Tab-Cnt.
003840     move     "GRAND TOTAL COLLECTED"  to WS-Gl-Label.
003850     move     WS-Grand-Paid  to WS-Gl-Value.
003860     write    Print-Line from WS-Grand-Line.
003870     move     "GRAND TOTAL OUTSTANDING" to WS-Gl-Label.
003880     move     WS-Grand-Outst to WS-Gl-Value.
003890     write    Print-Line from WS-Grand-Line.
003900 EE040-Exit.  exit section.
003910*
003920 HH041-Cat-Print-Loop       section.
003930******************************
003940*
003950     move     WS-Fcs-Cat-Name (WS-Fcs-Ix) to WS-Cl-Cat-Name.
003960     move     WS-Fcs-Paid-Total  (WS-Fcs-Ix) to WS-Cl-Paid.
003970     move     WS-Fcs-Outst-Total (WS-Fcs-Ix) to WS-Cl-Outst.
003980     write    Print-Line from WS-Cat-Line.
003990 HH041-Exit.  exit section.
004000*
004010 FF050-Print-Ledger-Sect    section.
004020******************************
004030*
004040     perform  HH051-Ledger-Print-Loop thru HH051-Exit
004050              varying WS-Lgs-Ix from 1 by 1
004060              until WS-Lgs-Ix > WS-Lgs-Tab-Cnt.
004070     compute  WS-Balance = WS-Total-Income - WS-Total-Expense.
004080     move     WS-Balance to WS-Bl-Value.
004090     write    Print-Line from WS-Balance-Line.
004100 FF050-Exit.  exit section.
004110*
004120 HH051-Ledger-Print-Loop    section.
004130******************************
004140*
004150     compute  WS-Lgs-Net = WS-Lgs-Income-Total (WS-Lgs-Ix)
004160                          - WS-Lgs-Expense-Total (WS-Lgs-Ix).
004170     move     WS-Lgs-Category (WS-Lgs-Ix) to WS-Ll-Cat-Name.
004180     move     WS-Lgs-Expense-Total (WS-Lgs-Ix) to WS-Ll-Expense.
004190     move     WS-Lgs-Income-Total  (WS-Lgs-Ix) to WS-Ll-Income.
004200     move     WS-Lgs-Net to WS-Ll-Net.
004210     write    Print-Line from WS-Ledger-Line.
004220 HH051-Exit.  exit section.
