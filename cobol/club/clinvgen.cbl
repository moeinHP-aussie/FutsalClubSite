000100****************************************************************
000110*                                                               *
000120*           Monthly Invoice Generation - Club Batch            *
000130*                                                               *
000140****************************************************************
000150*
000160 identification   division.
000170*========================
000180*
000190***
000200      program-id.         clinvgen.
000210***
000220*    author.             V B Coen FBCS, FIDM, FIDPM.
000230***
000240*    installation.       Applewood Computers - Club Division.
000250***
000260*    date-written.       16/01/1983.
000270***
000280*    date-compiled.
000290***
000300*    security.           Copyright (C) 1976-2026, V B Coen.
000310*                        Distributed under the GNU GPL.
000320*                        See the file COPYING for details.
000330***
000340*    remarks.            Unit D - one invoice per approved,
000350*                        non-archived player in each active
000360*                        category, for the requested Jalali
000370*                        year/month.  Re-running for a month
000380*                        already billed creates nothing new.
000390***
000400*    version.            See Prog-Name in Ws.
000410***
000420*    called modules.     None.
000430***
000440*    functions used:     None.
000450***
000460*    files used:         CATFILE   Category master.
000470*                        PLRFILE   Player master.
000480*                        INVOLD    Invoice master (input).
000490*                        INVNEW    Invoice master (output).
000500*                        NOTFILE   Notification lines out.
000510*                        PRTFILE   Batch summary print file.
000520***
000530*    error messages used.
000540*                        CL030 - CL031.
000550****
000560* changes:
000570* 16/01/83 vbc -    Original monthly billing-run utility, written
000580*                    for the sports-club ledger project.
000590* 30/07/85 vbc -    Added the active/inactive category test so a
000600*                    suspended category stops being billed.
000610* 12/03/88 rjh -    Fixed duplicate invoice raised when a player
000620*                    moved category mid-month.
000630* 21/11/90 rjh -    Widened the invoice-number field, the old
000640*                    4-digit picture wrapped inside three seasons.
000650* 04/06/94 smk -    Added the carry-forward pass so an invoice
000660*                    already on the books is never reissued.
000670* 17/01/97 smk -    Queued for the Y2K date-window pass, see
000680*                    the 98/99 entries below.
000690* 09/09/98 ahb -    Y2K - four-digit year through the invoice
000700*                    date and due-date fields.
000710* 26/03/99 ahb -    Confirmed clean on year-end soak test, no
000720*                    further Y2K issues found.
000730* 08/08/02 ahb -    Program mothballed - club moved billing to
000740*                    a manual ledger, no live runs since.
000750* 16/01/26 vbc -    1.00 Program shell revived and rewritten
000760*                    for the new Club batch subsystem.
000770* 29/01/26 vbc -    1.01 Req 2602 - the dedup table topped out    CLD0001 
000780*                        at 80 entries and silently stopped       CLD0001 
000790*                        growing, so idempotency broke once a     CLD0001 
000800*                        club passed 80 lifetime invoices.        CLD0001 
000810*                        Sized for realistic lifetime volume.     CLD0001 
000820* 09/08/26 vbc -    1.02 Req 2615 - the dropped-row branch on the CLD0002 
000830*                        dedup table overflow test never counted  CLD0002 
000840*                        anything, so the error column on the     CLD0002 
000850*                        batch summary could never read non-zero. CLD0002 
000860*                        Added the missing else.                  CLD0002 
000870*
000880 environment      division.
000890*========================
000900*
000910 copy "envdiv.cob".
000920 input-output     section.
000930*-----------------------
000940*
000950 file-control.
000960     select   Category-File   assign to "CATFILE"
000970              organization    sequential.
000980     select   Player-File     assign to "PLRFILE"
000990              organization    sequential.
001000     select   Invoice-Old-File assign to "INVOLD"
001010              organization    sequential.
001020     select   Invoice-New-File assign to "INVNEW"
001030              organization    sequential.
001040     select   Notify-File     assign to "NOTFILE"
001050              organization    sequential.
001060     select   Print-File      assign to "PRTFILE"
001070              organization    sequential.
001080*
001090 data             division.
001100*========================
001110 file             section.
001120*-----------------------
001130*
001140 fd  Category-File.
001150 copy "wscatg.cob".
001160*
001170 fd  Player-File.
001180 copy "wsplayr.cob".
001190*
001200 fd  Invoice-Old-File.
001210 copy "wsinvc.cob" replacing CL-Invoice-Record
001220                        by   CL-Invoice-Old-Record.
001230*
001240 fd  Invoice-New-File.
001250 copy "wsinvc.cob" replacing CL-Invoice-Record
001260                        by   CL-Invoice-New-Record.
001270*
001280 fd  Notify-File.
001290 copy "wsnotf.cob".
001300*
001310 fd  Print-File.
001320 01  Print-Line              pic x(132).
001330*
001340 working-storage  section.
001350*-----------------------
001360*
001370 77  Prog-Name           pic x(15) value "CLINVGEN (1.02)".
001380*
001390 01  WS-Switches.
001400     03  WS-Cat-Eof          pic x       value "N".
001410     03  WS-Plr-Eof          pic x       value "N".
001420     03  WS-Old-Eof          pic x       value "N".
001430     03  WS-Found-Flag       pic x       value "N".
001440     03  filler              pic x(4).
001450*
001460 01  WS-Control-Card.
001470     03  WS-Req-Year         pic 9(4)    comp.
001480     03  WS-Req-Month        pic 99      comp.
001490     03  filler              pic x(60).
001500*
001510 01  WS-Control-Card-R redefines WS-Control-Card
001520                        pic x(64).
001530*
001540 01  WS-Invoice-Table.
001550*                               unlike the player/category tables
001560*                               this one never resets - it is the
001570*                               club's whole invoice history, so
001580*                               it is sized for years of growth,
001590*                               not one month's worth.
001600     03  WS-Inv-Occ      occurs 6000     indexed WS-Inv-Ix.
001610         05  WS-Inv-Nat-Id       pic x(10).
001620         05  WS-Inv-Cat-Id       pic 9(4)    comp.
001630         05  WS-Inv-Year         pic 9(4)    comp.
001640         05  WS-Inv-Month        pic 99      comp.
001650     03  WS-Inv-Tab-Cnt      pic 9(5)    comp.
001660     03  filler              pic x(4).
001670*
001680 01  WS-Invoice-Table-R redefines WS-Invoice-Table
001690                         pic x(96007).
001700*
001710 01  WS-Counters.
001720     03  WS-Created-Cnt      pic 999     comp.
001730     03  WS-Skipped-Cnt      pic 999     comp.
001740     03  WS-Error-Cnt        pic 999     comp.
001750     03  WS-Cat-Created      pic 999     comp.
001760     03  WS-Cat-Skipped      pic 999     comp.
001770     03  WS-Cat-Errors       pic 999     comp.
001780     03  WS-Grand-Created    pic 9(5)    comp.
001790     03  WS-Grand-Skipped    pic 9(5)    comp.
001800     03  WS-Grand-Errors     pic 9(5)    comp.
001810     03  filler              pic x(4).
001820*
001830 01  WS-Counters-R redefines WS-Counters pic x(25).
001840*
001850 01  WS-Sav-Category         pic 9(4)    comp.
001860 01  WS-Print-Rec.
001870     03  WS-Print-Cat        pic z(3)9.
001880     03  filler              pic x(2)    value spaces.
001890     03  WS-Print-Text       pic x(60).
001900     03  filler              pic x(65).
001910*
001920 01  Error-Messages.
001930     03  CL030   pic x(40) value "CL030 Category file not found".
001940     03  CL031   pic x(40) value "CL031 Invoice write failed".
001950     03  filler              pic x(4).
001960*
001970 procedure        division.
001980*==========================
001990*
002000 AA000-Main               section.
002010******************************
002020*
002030     accept   WS-Control-Card from sysin.
002040     open     input  Category-File Player-File Invoice-Old-File.
002050     if       WS-Cat-Eof = "Y"
002060              display  CL030
002070              goback
002080     end-if.
002090     open     output Invoice-New-File Notify-File Print-File.
002100*
002110     move     0 to WS-Inv-Tab-Cnt WS-Grand-Created
002120                    WS-Grand-Skipped WS-Grand-Errors.
002130     perform  BB010-Load-Old-Invoices thru BB010-Exit.
002140     perform  AA020-Read-Category.
002150     perform  BB020-Category-Loop thru BB020-Exit
002160              until WS-Cat-Eof = "Y".
002170*
002180     move     "Grand totals follow" to WS-Print-Text.
002190     write    Print-Line from WS-Print-Rec.
002200     move     WS-Grand-Created to WS-Print-Cat.
002210     move     "invoices created (grand total)" to WS-Print-Text.
002220     write    Print-Line from WS-Print-Rec.
002230     move     WS-Grand-Skipped to WS-Print-Cat.
002240     move     "invoices skipped (grand total)" to WS-Print-Text.
002250     write    Print-Line from WS-Print-Rec.
002260     move     WS-Grand-Errors  to WS-Print-Cat.
002270     move     "row errors (grand total)" to WS-Print-Text.
002280     write    Print-Line from WS-Print-Rec.
002290*
002300     close    Category-File Player-File Invoice-Old-File
002310              Invoice-New-File Notify-File Print-File.
002320     goback.
002330*
002340 AA000-Exit.  exit section.
002350*
002360 BB010-Load-Old-Invoices  section.
002370******************************
002380* every existing invoice is carried forward unchanged and also
002390* remembered in a small table so duplicate (player, category,
002400* year, month) combinations can be spotted without a second
002410* pass of the file.
002420*
002430     perform  CC012-Read-Old.
002440     perform  CC011-Carry-Loop thru CC011-Exit
002450              until WS-Old-Eof = "Y".
002460 BB010-Exit.  exit section.
002470*
002480 CC011-Carry-Loop         section.
002490******************************
002500*
002510     write    CL-Invoice-New-Record from CL-Invoice-Old-Record.
002520     add      1 to WS-Inv-Tab-Cnt.
002530     move     Inv-National-Id (in Invoice-Old-File)
002540              to WS-Inv-Nat-Id (WS-Inv-Tab-Cnt).
002550     move     Inv-Category-Id (in Invoice-Old-File)
002560              to WS-Inv-Cat-Id (WS-Inv-Tab-Cnt).
002570     move     Inv-Jal-Year    (in Invoice-Old-File)
002580              to WS-Inv-Year  (WS-Inv-Tab-Cnt).
002590     move     Inv-Jal-Month   (in Invoice-Old-File)
002600              to WS-Inv-Month (WS-Inv-Tab-Cnt).
002610     perform  CC012-Read-Old.
002620 CC011-Exit.  exit section.
002630*
002640 CC012-Read-Old           section.
002650******************************
002660*
002670     read     Invoice-Old-File next record
002680              at end move "Y" to WS-Old-Eof
002690     end-read.
002700 CC012-Exit.  exit section.
002710*
002720 AA020-Read-Category      section.
002730******************************
002740*
002750     read     Category-File next record
002760              at end move "Y" to WS-Cat-Eof
002770     end-read.
002780 AA020-Exit.  exit section.
002790*
002800 BB020-Category-Loop      section.
002810******************************
002820*
002830     if       Cat-Active-Flag = "Y"
002840              move  Cat-Category-Id to WS-Sav-Category
002850              move  0 to WS-Cat-Created WS-Cat-Skipped
002860                          WS-Cat-Errors
002870              close Player-File
002880              open  input Player-File
002890              move  "N" to WS-Plr-Eof
002900              perform DD022-Read-Player
002910              perform DD021-Player-Loop thru DD021-Exit
002920                       until WS-Plr-Eof = "Y"
002930              perform CC030-Category-Summary thru CC030-Exit
002940     end-if.
002950     perform  AA020-Read-Category.
002960 BB020-Exit.  exit section.
002970*
002980 DD021-Player-Loop        section.
002990******************************
003000*
003010     if       Plr-Category-Id = WS-Sav-Category
003020              and Plr-Status = "APPROVED"
003030              and Plr-Archived-Flag = "N"
003040              perform EE023-Issue-Invoice thru EE023-Exit
003050     end-if.
003060     perform  DD022-Read-Player.
003070 DD021-Exit.  exit section.
003080*
003090 DD022-Read-Player        section.
003100******************************
003110*
003120     read     Player-File next record
003130              at end move "Y" to WS-Plr-Eof
003140     end-read.
003150 DD022-Exit.  exit section.
003160*
003170 EE023-Issue-Invoice      section.
003180******************************
003190*
003200     move     "N" to WS-Found-Flag.
003210     perform  FF024-Table-Test thru FF024-Exit
003220              varying WS-Inv-Ix from 1 by 1
003230              until WS-Inv-Ix > WS-Inv-Tab-Cnt
003240              or  WS-Found-Flag = "Y".
003250     if       WS-Found-Flag = "Y"
003260              add  1 to WS-Cat-Skipped WS-Grand-Skipped
003270     else
003280              perform GG025-Write-Invoice thru GG025-Exit
003290     end-if.
003300 EE023-Exit.  exit section.
003310*
003320 FF024-Table-Test         section.
003330******************************
003340*
003350     if       WS-Inv-Nat-Id  (WS-Inv-Ix) = Plr-National-Id
003360              and WS-Inv-Cat-Id (WS-Inv-Ix) = WS-Sav-Category
003370              and WS-Inv-Year   (WS-Inv-Ix) = WS-Req-Year
003380              and WS-Inv-Month  (WS-Inv-Ix) = WS-Req-Month
003390              move "Y" to WS-Found-Flag
003400     end-if.
003410 FF024-Exit.  exit section.
003420*
003430 GG025-Write-Invoice      section.
003440******************************
003450*
003460     move     Plr-National-Id     to Inv-National-Id
003470                                      (in Invoice-New-File).
003480     move     WS-Sav-Category     to Inv-Category-Id
003490                                      (in Invoice-New-File).
003500     move     WS-Req-Year         to Inv-Jal-Year
003510                                      (in Invoice-New-File).
003520     move     WS-Req-Month        to Inv-Jal-Month
003530                                      (in Invoice-New-File).
003540     move     Cat-Monthly-Fee     to Inv-Amount
003550                                      (in Invoice-New-File).
003560     move     0                   to Inv-Discount
003570                                      (in Invoice-New-File).
003580     move     Cat-Monthly-Fee     to Inv-Final-Amount
003590                                      (in Invoice-New-File).
003600     move     "PENDING"           to Inv-Pay-Status
003610                                      (in Invoice-New-File).
003620     write    CL-Invoice-New-Record.
003630     if       WS-Inv-Tab-Cnt < 6000
003640         add  1 to WS-Inv-Tab-Cnt
003650         move Plr-National-Id to WS-Inv-Nat-Id (WS-Inv-Tab-Cnt)
003660         move WS-Sav-Category to WS-Inv-Cat-Id (WS-Inv-Tab-Cnt)
003670         move WS-Req-Year     to WS-Inv-Year   (WS-Inv-Tab-Cnt)
003680         move WS-Req-Month    to WS-Inv-Month  (WS-Inv-Tab-Cnt)
003690     else
003700*        dedup table is full for the club's whole lifetime - the
003710*        invoice above is already on the file, but this run can no
003720*        longer track it for idempotency, so count it as a row
003730*        failure rather than pretend nothing went wrong.
003740         add  1 to WS-Cat-Errors WS-Grand-Errors
003750     end-if.
003760     move     "INVOICE-ISSUED  "  to Ntf-Type.
003770     move     " | "                to Ntf-Sep-1 Ntf-Sep-2.
003780     move     Plr-National-Id     to Ntf-Recipient.
003790     move     "Monthly invoice issued for this category"
003800              to Ntf-Message.
003810     write    CL-Notify-Record.
003820     add      1 to WS-Cat-Created WS-Grand-Created.
003830 GG025-Exit.  exit section.
003840*
003850 CC030-Category-Summary   section.
003860******************************
003870*
003880     move     WS-Sav-Category to WS-Print-Cat.
003890     move     "category invoice run - see counts below"
003900              to WS-Print-Text.
003910     write    Print-Line from WS-Print-Rec.
003920     move     WS-Cat-Created to WS-Print-Cat.
003930     move     "created"      to WS-Print-Text.
003940     write    Print-Line from WS-Print-Rec.
003950     move     WS-Cat-Skipped to WS-Print-Cat.
003960     move     "skipped"      to WS-Print-Text.
003970     write    Print-Line from WS-Print-Rec.
003980     move     WS-Cat-Errors  to WS-Print-Cat.
003990     move     "errors"       to WS-Print-Text.
004000     write    Print-Line from WS-Print-Rec.
004010 CC030-Exit.  exit section.
