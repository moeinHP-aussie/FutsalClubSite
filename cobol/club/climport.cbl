000100****************************************************************
000110*                                                               *
000120*            Player Import Validator - Club Batch              *
000130*                                                               *
000140****************************************************************
000150*
000160 identification   division.
000170*========================
000180*
000190***
000200      program-id.         climport.
000210***
000220*    author.             V B Coen FBCS, FIDM, FIDPM.
000230***
000240*    installation.       Applewood Computers - Club Division.
000250***
000260*    date-written.       22/01/1983.
000270***
000280*    date-compiled.
000290***
000300*    security.           Copyright (C) 1976-2026, V B Coen.
000310*                        Distributed under the GNU GPL.
000320*                        See the file COPYING for details.
000330***
000340*    remarks.            Unit G - cleans up a raw spreadsheet
000350*                        drop of player rows and folds it into
000360*                        the Player master, auto-creating any
000370*                        category the sheet mentions that we
000380*                        have not met before.  Masters are held
000390*                        in tables for the run, per the note in
000400*                        the file guide against sorting and
000410*                        merging small files - carried forward
000420*                        (and updated in place) at close.
000430***
000440*    version.            See Prog-Name in Ws.
000450***
000460*    called modules.     None.
000470***
000480*    functions used:     None.
000490***
000500*    files used:         IMPFILE   Raw import rows in.
000510*                        CATOLD    Category master (input).
000520*                        CATNEW    Category master (output).
000530*                        PLROLD    Player master (input).
000540*                        PLRNEW    Player master (output).
000550*                        PRTFILE   Disposition + summary report.
000560***
000570*    error messages used.
000580*                        CL070 - CL071.
000590****
000600* changes:
000610* 19/01/83 vbc -    Original weekly member-card transcription
000620*                    run, punched cards to the member ledger.
000630* 08/07/86 vbc -    Added the father/mother phone columns, club
000640*                    office wanted a second emergency contact.
000650* 25/02/89 rjh -    Fixed truncation of the address field on
000660*                    cards punched past column 72.
000670* 11/11/92 rjh -    Added the education-level lookup table for
000680*                    the annual grant return.
000690* 03/06/95 smk -    Widened the national-id field, the old
000700*                    seven-digit picture would no longer hold a
000710*                    modern id card number.
000720* 20/01/98 smk -    Queued this program for the Y2K date pass.
000730* 14/09/98 ahb -    Y2K - four-digit year through the parsed
000740*                    birth date and insurance-expiry columns.
000750* 02/03/99 ahb -    Confirmed clean on year-end soak test.
000760* 11/08/02 ahb -    Program mothballed - membership moved to a
000770*                    card-index box, no live runs since.
000780* 22/01/26 vbc -    1.00 Program shell revived and rewritten
000790*                    for the new Club batch subsystem, now
000800*                    reading a spreadsheet export instead of
000810*                    punched cards.
000820* 24/01/26 vbc -    1.01 Persian-digit and sci-notation id forms
000830*                        left to the upstream export step - this
000840*                        batch validates ASCII digit strings only.
000850* 27/01/26 vbc -    1.02 Age band tagged onto the disposition
000860*                        message for created/updated rows, per
000870*                        the membership office's under-N grading.
000880* 09/08/26 vbc -    1.03 Req 2613 - the 1.01 note above was       CLI0003 
000890*                        wrong, the export step never did fold    CLI0003 
000900*                        Persian digits or unpick a national id   CLI0003 
000910*                        Excel had flattened to scientific        CLI0003 
000920*                        notation - GG100 and the new GG105 now   CLI0003 
000930*                        do both ahead of the digit count.        CLI0003 
000940* 09/08/26 vbc -    1.04 Req 2616 - the 1.03 fold only covered    CLI0004 
000950*                        the id/phone columns; a Persian digit    CLI0004 
000960*                        in a birth or expiry date fell through   CLI0004 
000970*                        GG120's numeric test as invalid.  Added  CLI0004 
000980*                        GG115 ahead of GG120.  Also GG150 only   CLI0004 
000990*                        recognised the ascii "left" label - the  CLI0004 
001000*                        Persian "chap" now maps to hand/foot L   CLI0004 
001010*                        the same as before, not the R default.   CLI0004 
001020*
001030 environment      division.
001040*========================
001050*
001060 copy "envdiv.cob".
001070 input-output     section.
001080*-----------------------
001090*
001100 file-control.
001110     select   Import-File     assign to "IMPFILE"
001120              organization    sequential.
001130     select   Category-Old-File assign to "CATOLD"
001140              organization    sequential.
001150     select   Category-New-File assign to "CATNEW"
001160              organization    sequential.
001170     select   Player-Old-File assign to "PLROLD"
001180              organization    sequential.
001190     select   Player-New-File assign to "PLRNEW"
001200              organization    sequential.
001210     select   Print-File      assign to "PRTFILE"
001220              organization    sequential.
001230*
001240 data             division.
001250*========================
001260 file             section.
001270*-----------------------
001280*
001290 fd  Import-File.
001300 copy "wsimpt.cob".
001310*
001320 fd  Category-Old-File.
001330 copy "wscatg.cob" replacing CL-Category-Record
001340                        by   CL-Category-Old-Record.
001350*
001360 fd  Category-New-File.
001370 copy "wscatg.cob" replacing CL-Category-Record
001380                        by   CL-Category-New-Record.
001390*
001400 fd  Player-Old-File.
001410 copy "wsplayr.cob" replacing CL-Player-Record
001420                        by   CL-Player-Old-Record.
001430*
001440 fd  Player-New-File.
001450 copy "wsplayr.cob" replacing CL-Player-Record
001460                        by   CL-Player-New-Record.
001470*
001480 fd  Print-File.
001490 01  Print-Line              pic x(132).
001500*
001510 working-storage  section.
001520*-----------------------
001530*
001540 77  Prog-Name           pic x(15) value "CLIMPORT (1.04)".
001550*
001560 01  WS-Switches.
001570     03  WS-Imp-Eof          pic x       value "N".
001580     03  WS-Cat-Eof          pic x       value "N".
001590     03  WS-Plr-Eof          pic x       value "N".
001600     03  WS-Row-Skip         pic x       value "N".
001610     03  WS-Nat-Id-Valid     pic x       value "N".
001620     03  WS-Date-Valid       pic x       value "N".
001630     03  WS-Found-Flag       pic x       value "N".
001640     03  filler              pic x(4).
001650*
001660 01  WS-Control-Card.
001670     03  WS-Today-Year       pic 9(4)    comp.
001680     03  WS-Today-Month      pic 99      comp.
001690     03  WS-Today-Day        pic 99      comp.
001700     03  filler              pic x(60).
001710*
001720 01  WS-Control-Card-R redefines WS-Control-Card
001730                        pic x(66).
001740*
001750 01  WS-Category-Table.
001760     03  WS-Cat-Occ      occurs 60       indexed WS-Cat-Ix.
001770         05  WS-Cat-Entry        pic x(80).
001780         05  WS-Cat-Entry-F redefines WS-Cat-Entry.
001790             07  WS-Cat-Id           pic 9(4).
001800             07  WS-Cat-Name         pic x(40).
001810             07  WS-Cat-Fee          pic 9(12).
001820             07  WS-Cat-Active       pic x.
001830             07  filler              pic x(23).
001840     03  WS-Cat-Tab-Cnt      pic 9(5)    comp.
001850     03  filler              pic x(4).
001860*
001870 01  WS-Category-Table-R redefines WS-Category-Table
001880                         pic x(4807).
001890*
001900 01  WS-Player-Table.
001910     03  WS-Plr-Occ      occurs 400      indexed WS-Plr-Ix.
001920         05  WS-Plr-Entry        pic x(200).
001930         05  WS-Plr-Entry-F redefines WS-Plr-Entry.
001940             07  WS-Plr-Ply-Id         pic x(12).
001950             07  WS-Plr-Nat-Id         pic x(10).
001960             07  WS-Plr-First-Name     pic x(30).
001970             07  WS-Plr-Last-Name      pic x(30).
001980             07  WS-Plr-Father-Name    pic x(20).
001990             07  WS-Plr-Dob-Ymd        pic 9(8)     comp.
002000             07  WS-Plr-Phone          pic x(11).
002010             07  WS-Plr-Father-Phone   pic x(11).
002020             07  WS-Plr-Mother-Phone   pic x(11).
002030             07  WS-Plr-Height-Cm      pic 999      comp.
002040             07  WS-Plr-Weight-Kg      pic 999v9    comp.
002050             07  WS-Plr-Pref-Hand      pic x.
002060             07  WS-Plr-Pref-Foot      pic x.
002070             07  WS-Plr-Father-Edu     pic x(12).
002080             07  WS-Plr-Mother-Edu     pic x(12).
002090             07  WS-Plr-Ins-Status     pic x(6).
002100             07  WS-Plr-Ins-Expiry-Ymd pic 9(8)     comp.
002110             07  WS-Plr-Status         pic x(8).
002120             07  WS-Plr-Archived-Flag  pic x.
002130             07  WS-Plr-Category-Id    pic 9(4)     comp.
002140             07  filler                pic x(10).
002150     03  WS-Plr-Tab-Cnt      pic 9(5)    comp.
002160     03  WS-Next-Ply-Seq     pic 9(8)    comp.
002170     03  filler              pic x(4).
002180*
002190 01  WS-Player-Table-R redefines WS-Player-Table
002200                       pic x(80010).
002210*
002220 01  WS-Digit-Work           pic x(15).
002230 01  WS-Digit-Work-Tbl redefines WS-Digit-Work.
002240     03  WS-Digit-Char   occurs 15       indexed WS-Digit-Ix
002250                          pic x.
002260 01  WS-Digit-Out            pic x(15)   value spaces.
002270 01  WS-Digit-Out-Tbl redefines WS-Digit-Out.
002280     03  WS-Digit-Out-Char occurs 15     indexed WS-Digit-Out-Ix
002290                          pic x.
002300 01  WS-Digit-Len            pic 99      comp.
002310*
002320 01  WS-Sci-Work.
002330*                               works out an Excel-scientific-
002340*                               notation national id back to its
002350*                               plain integer form - mantissa
002360*                               digits followed by the right
002370*                               count of trailing zeroes.
002380     03  WS-Sci-E-Pos        pic 99      comp.
002390     03  WS-Sci-Dot-Pos      pic 99      comp.
002400     03  WS-Sci-Last-Pos     pic 99      comp.
002410     03  WS-Sci-Digits-After pic 99      comp.
002420     03  WS-Sci-Exponent     pic 99      comp.
002430     03  WS-Sci-Zeros        pic 99      comp.
002440     03  WS-Sci-Out-Ix       pic 99      comp.
002450     03  filler              pic x(2).
002460*
002470 01  WS-Sci-Work-R redefines WS-Sci-Work
002480                   pic x(16).
002490*
002500 01  WS-Sci-Result           pic x(15)   value spaces.
002510 01  WS-Sci-Result-Tbl redefines WS-Sci-Result.
002520     03  WS-Sci-Result-Char  occurs 15   indexed WS-Sci-Res-Ix
002530                          pic x.
002540*
002550 01  WS-Norm-Nat-Id          pic x(10).
002560 01  WS-Norm-Phone           pic x(11).
002570 01  WS-Norm-Father-Phone    pic x(11).
002580 01  WS-Norm-Mother-Phone    pic x(11).
002590 01  WS-Norm-Father-Edu      pic x(12).
002600 01  WS-Norm-Mother-Edu      pic x(12).
002610 01  WS-Norm-Hand            pic x.
002620 01  WS-Norm-Foot            pic x.
002630 01  WS-Norm-Dob-Ymd         pic 9(8)    comp.
002640 01  WS-Phone-Shift          pic x(15).
002650*
002660 01  WS-Date-Str-In           pic x(10).
002670*
002680 01  WS-Date-Work.
002690     03  WS-Date-Year        pic 9(4)    comp.
002700     03  WS-Date-Month       pic 99      comp.
002710     03  WS-Date-Day         pic 99      comp.
002720     03  filler              pic x(4).
002730*
002740 01  WS-Date-Ymd-Out          pic 9(8)   comp.
002750 01  WS-Ins-Status           pic x(6).
002760 01  WS-Ins-Expiry-Ymd       pic 9(8)    comp.
002770*
002780 01  WS-Edu-Label             pic x(20).
002790 01  WS-Edu-Code              pic x(12).
002800 01  WS-Hand-Foot-Label        pic x(10).
002810 01  WS-Hand-Foot-Code         pic x.
002820*
002830* age-band classifier work fields - the reference date is always
002840* 11 Dey of the year the run is submitted for, same as the old
002850* apprentice-rate cut-off the wages office used to test against.
002860 01  WS-Birth-Year             pic 9(4)    comp.
002870 01  WS-Birth-Month            pic 99      comp.
002880 01  WS-Birth-Day              pic 99      comp.
002890 01  WS-Birth-Remainder        pic 9(8)    comp.
002900 01  WS-Player-Age             pic s9(3)   comp-3.
002910 01  WS-Age-Bound              pic 99      comp.
002920 01  WS-Age-Bound-Ed           pic 99.
002930 01  WS-Age-Found              pic x       value "N".
002940 01  WS-Age-Bucket             pic x(10)   value spaces.
002950*
002960 01  WS-Row-Number            pic 9(6)    comp.
002970 01  WS-Row-Number-Ed         pic z(5)9.
002980 01  WS-Category-Ptr           pic 9(4)   comp.
002990*
003000 01  WS-Counters.
003010     03  WS-Total-Cnt        pic 9(6)    comp.
003020     03  WS-Created-Cnt      pic 9(6)    comp.
003030     03  WS-Updated-Cnt      pic 9(6)    comp.
003040     03  WS-Skipped-Cnt      pic 9(6)    comp.
003050     03  WS-Error-Cnt        pic 9(6)    comp.
003060     03  WS-Catnew-Cnt       pic 9(6)    comp.
003070     03  filler              pic x(4).
003080*
003090 01  WS-Success-Rate          pic 999v9  comp-3.
003100*
003110 01  WS-Disp-Line.
003120     03  WS-Disp-Row          pic z(5)9.
003130     03  filler               pic x(2)    value spaces.
003140     03  WS-Disp-Nat-Id        pic x(10).
003150     03  filler               pic x(2)    value spaces.
003160     03  WS-Disp-Name          pic x(30).
003170     03  filler               pic x(2)    value spaces.
003180     03  WS-Disp-Action        pic x(8).
003190     03  filler               pic x(2)    value spaces.
003200     03  WS-Disp-Message       pic x(40).
003210     03  filler                pic x(35).
003220*
003230 01  WS-Sum-Line.
003240     03  WS-Sum-Label          pic x(35).
003250     03  WS-Sum-Value          pic z(5)9.
003260     03  filler                pic x(90).
003270*
003280 01  Error-Messages.
003290     03  CL070   pic x(40) value "CL070 Category table full".
003300     03  CL071   pic x(40) value "CL071 Player table full".
003310     03  filler              pic x(4).
003320*
003330 procedure        division.
003340*==========================
003350*
003360 AA000-Main               section.
003370******************************
003380*
003390     accept   WS-Control-Card from sysin.
003400     move     0 to WS-Total-Cnt WS-Created-Cnt WS-Updated-Cnt
003410                    WS-Skipped-Cnt WS-Error-Cnt WS-Catnew-Cnt
003420                    WS-Cat-Tab-Cnt WS-Plr-Tab-Cnt WS-Next-Ply-Seq.
003430*
003440     open     input  Category-Old-File.
003450     perform  BB010-Load-Categories thru BB010-Exit.
003460     close    Category-Old-File.
003470*
003480     open     input  Player-Old-File.
003490     perform  BB020-Load-Players thru BB020-Exit.
003500     close    Player-Old-File.
003510*
003520     open     input  Import-File.
003530     open     output Print-File.
003540*
003550     perform  CC030-Read-Import.
003560     perform  CC030-Import-Loop thru CC030-Exit
003570              until WS-Imp-Eof = "Y".
003580*
003590     open     output Category-New-File.
003600     perform  DD090-Write-Categories thru DD090-Exit.
003610     close    Category-New-File.
003620*
003630     open     output Player-New-File.
003640     perform  DD095-Write-Players thru DD095-Exit.
003650     close    Player-New-File.
003660*
003670     perform  EE099-Print-Summary thru EE099-Exit.
003680     close    Import-File Print-File.
003690     goback.
003700*
003710 AA000-Exit.  exit section.
003720*
003730 BB010-Load-Categories    section.
003740******************************
003750*
003760     read     Category-Old-File next record
003770              at end move "Y" to WS-Cat-Eof
003780     end-read.
003790     perform  FF011-Category-Loop thru FF011-Exit
003800              until WS-Cat-Eof = "Y".
003810 BB010-Exit.  exit section.
003820*
003830 FF011-Category-Loop      section.
003840******************************
003850*
003860     add      1 to WS-Cat-Tab-Cnt.
003870     move     CL-Category-Old-Record
003880              to WS-Cat-Entry (WS-Cat-Tab-Cnt).
003890     read     Category-Old-File next record
003900              at end move "Y" to WS-Cat-Eof
003910     end-read.
003920 FF011-Exit.  exit section.
003930*
003940 BB020-Load-Players       section.
003950******************************
003960*
003970     read     Player-Old-File next record
003980              at end move "Y" to WS-Plr-Eof
003990     end-read.
004000     perform  FF021-Player-Loop thru FF021-Exit
004010              until WS-Plr-Eof = "Y".
004020 BB020-Exit.  exit section.
004030*
004040 FF021-Player-Loop        section.
004050******************************
004060*
004070     add      1 to WS-Plr-Tab-Cnt.
004080     move     CL-Player-Old-Record
004090              to WS-Plr-Entry (WS-Plr-Tab-Cnt).
004100     read     Player-Old-File next record
004110              at end move "Y" to WS-Plr-Eof
004120     end-read.
004130 FF021-Exit.  exit section.
004140*
004150 CC030-Read-Import        section.
004160******************************
004170*
004180     read     Import-File next record
004190              at end move "Y" to WS-Imp-Eof
004200     end-read.
004210 CC030-Exit-Read.  exit section.
004220*
004230 CC030-Import-Loop        section.
004240******************************
004250*
004260     add      1 to WS-Total-Cnt WS-Row-Number.
004270     move     "N" to WS-Row-Skip.
004280     move     spaces to WS-Disp-Message.
004290*
004300     perform  DD031-Resolve-Nat-Id thru DD031-Exit.
004310*
004320     if       WS-Row-Skip = "N"
004330              and (Imp-First-Name = spaces
004340                   or Imp-Last-Name = spaces)
004350              move "SKIPPED" to WS-Disp-Action
004360              move "missing first or last name" to WS-Disp-Message
004370              add  1 to WS-Skipped-Cnt
004380              move "Y" to WS-Row-Skip
004390     end-if.
004400*
004410     if       WS-Row-Skip = "N"
004420              perform DD032-Normalise-Row thru DD032-Exit
004430              perform DD040-Match-Category thru DD040-Exit
004440              perform DD050-Match-Player thru DD050-Exit
004450     end-if.
004460*
004470     move     WS-Row-Number  to WS-Disp-Row.
004480     move     WS-Norm-Nat-Id to WS-Disp-Nat-Id.
004490     move     Imp-First-Name to WS-Disp-Name.
004500     write    Print-Line from WS-Disp-Line.
004510*
004520     perform  CC030-Read-Import.
004530 CC030-Exit.  exit section.
004540*
004550 DD031-Resolve-Nat-Id     section.
004560******************************
004570* strip anything but ascii digits, accept the result at nine
004580* or ten digits (nine gets a leading zero back), else fall to
004590* a temp id built from the row number - the old excel export
004600* dropped leading zeroes and mangled long numbers into
004610* scientific notation the same way the payroll timesheets
004620* used to, so this is not new ground for the shop.  GG105
004630* unpicks the scientific notation and GG100 folds Persian
004640* digits back to ascii, both ahead of the digit count below.
004650*
004660     move     Imp-National-Id to WS-Digit-Work.
004670     perform  GG105-Expand-Sci-Notn thru GG105-Exit.
004680     perform  GG100-Strip-Digits thru GG100-Exit.
004690     move     "N" to WS-Nat-Id-Valid.
004700     evaluate WS-Digit-Len
004710         when 10
004720              move  WS-Digit-Out (1:10)  to WS-Norm-Nat-Id
004730              move  "Y" to WS-Nat-Id-Valid
004740         when 9
004750              move  "0" to WS-Norm-Nat-Id (1:1)
004760              move  WS-Digit-Out (1:9)   to WS-Norm-Nat-Id (2:9)
004770              move  "Y" to WS-Nat-Id-Valid
004780         when other
004790              continue
004800     end-evaluate.
004810     if       WS-Nat-Id-Valid = "N"
004820              if    Imp-First-Name = spaces
004830                    and Imp-Last-Name = spaces
004840                    move "SKIPPED"  to WS-Disp-Action
004850                    move "no id and no name" to WS-Disp-Message
004860                    add  1 to WS-Skipped-Cnt
004870                    move "Y" to WS-Row-Skip
004880              else
004890                    move "TEMP"     to WS-Norm-Nat-Id (1:4)
004900                    move WS-Row-Number to WS-Row-Number-Ed
004910                    move WS-Row-Number-Ed to WS-Norm-Nat-Id (5:6)
004920              end-if
004930     end-if.
004940 DD031-Exit.  exit section.
004950*
004960 DD032-Normalise-Row      section.
004970******************************
004980*
004990     move     Imp-Phone to WS-Digit-Work.
005000     perform  GG100-Strip-Digits thru GG100-Exit.
005010     perform  GG110-Shape-Phone thru GG110-Exit.
005020     move     WS-Digit-Out (1:11) to WS-Norm-Phone.
005030*
005040     move     Imp-Father-Phone to WS-Digit-Work.
005050     perform  GG100-Strip-Digits thru GG100-Exit.
005060     perform  GG110-Shape-Phone thru GG110-Exit.
005070     move     WS-Digit-Out (1:11) to WS-Norm-Father-Phone.
005080*
005090     move     Imp-Mother-Phone to WS-Digit-Work.
005100     perform  GG100-Strip-Digits thru GG100-Exit.
005110     perform  GG110-Shape-Phone thru GG110-Exit.
005120     move     WS-Digit-Out (1:11) to WS-Norm-Mother-Phone.
005130*
005140     move     Imp-Dob-Str to WS-Date-Str-In.
005150     perform  GG115-Fold-Date-Digits thru GG115-Exit.
005160     perform  GG120-Parse-Date thru GG120-Exit.
005170     move     WS-Date-Ymd-Out to WS-Norm-Dob-Ymd.
005180*
005190     move     Imp-Ins-Expiry-Str to WS-Date-Str-In.
005200     perform  GG115-Fold-Date-Digits thru GG115-Exit.
005210     perform  GG120-Parse-Date thru GG120-Exit.
005220     move     WS-Date-Ymd-Out to WS-Ins-Expiry-Ymd.
005230     perform  GG130-Derive-Insurance thru GG130-Exit.
005240*
005250     move     Imp-Father-Edu-Label to WS-Edu-Label.
005260     perform  GG140-Map-Education thru GG140-Exit.
005270     move     WS-Edu-Code to WS-Norm-Father-Edu.
005280     move     Imp-Mother-Edu-Label to WS-Edu-Label.
005290     perform  GG140-Map-Education thru GG140-Exit.
005300     move     WS-Edu-Code to WS-Norm-Mother-Edu.
005310*
005320     move     Imp-Hand-Label to WS-Hand-Foot-Label.
005330     perform  GG150-Map-Hand-Foot thru GG150-Exit.
005340     move     WS-Hand-Foot-Code to WS-Norm-Hand.
005350     move     Imp-Foot-Label to WS-Hand-Foot-Label.
005360     perform  GG150-Map-Hand-Foot thru GG150-Exit.
005370     move     WS-Hand-Foot-Code to WS-Norm-Foot.
005380*
005390     perform  GG160-Age-Category thru GG160-Exit.
005400 DD032-Exit.  exit section.
005410*
005420 GG100-Strip-Digits        section.
005430******************************
005440* character-at-a-time scan, same idiom the old hours-edit
005450* routine used to squeeze punctuation out of a clock card.
005460* Persian digits fold to ascii first (each two-byte glyph
005470* becomes its ascii digit plus a filler blank, so the field
005480* keeps its width) - the scan below then skips the blank the
005490* same way it skips any other punctuation.
005500*
005510     inspect  WS-Digit-Work replacing
005520         all      "۰" by "0 "
005530         all      "۱" by "1 "
005540         all      "۲" by "2 "
005550         all      "۳" by "3 "
005560         all      "۴" by "4 "
005570         all      "۵" by "5 "
005580         all      "۶" by "6 "
005590         all      "۷" by "7 "
005600         all      "۸" by "8 "
005610         all      "۹" by "9 ".
005620     move     spaces to WS-Digit-Out.
005630     move     0 to WS-Digit-Len.
005640     perform  HH101-Scan-Char thru HH101-Exit
005650              varying WS-Digit-Ix from 1 by 1
005660              until WS-Digit-Ix > 15.
005670 GG100-Exit.  exit section.
005680*
005690 HH101-Scan-Char           section.
005700******************************
005710*
005720     if       WS-Digit-Char (WS-Digit-Ix) is numeric
005730              and WS-Digit-Len < 15
005740              add   1 to WS-Digit-Len
005750              move  WS-Digit-Char (WS-Digit-Ix)
005760                    to WS-Digit-Out-Char (WS-Digit-Len)
005770     end-if.
005780 HH101-Exit.  exit section.
005790*
005800 GG105-Expand-Sci-Notn     section.
005810******************************
005820* the spreadsheet export flattens a long national-id into
005830* scientific notation (9.87654321E+09) when a clerk widens the
005840* column without reformatting it first.  find the E, the
005850* decimal point and the last populated column, then rebuild
005860* the plain integer before the digit-strip above runs.  a
005870* value with no E is left exactly as it came in.
005880*
005890     move     0 to WS-Sci-E-Pos WS-Sci-Dot-Pos WS-Sci-Last-Pos.
005900     perform  HH106-Scan-Positions thru HH106-Exit
005910              varying WS-Digit-Ix from 1 by 1
005920              until WS-Digit-Ix > 15.
005930     if       WS-Sci-E-Pos not = 0
005940              and WS-Sci-Dot-Pos not = 0
005950              compute WS-Sci-Digits-After =
005960                      WS-Sci-E-Pos - WS-Sci-Dot-Pos - 1
005970              move    0 to WS-Sci-Exponent
005980              perform HH107-Accum-Exponent thru HH107-Exit
005990                      varying WS-Digit-Ix from WS-Sci-E-Pos by 1
006000                      until WS-Digit-Ix > WS-Sci-Last-Pos
006010              perform HH108-Build-Result thru HH108-Exit
006020              move    WS-Sci-Result to WS-Digit-Work
006030     end-if.
006040 GG105-Exit.  exit section.
006050*
006060 HH106-Scan-Positions      section.
006070******************************
006080*
006090     if       WS-Digit-Char (WS-Digit-Ix) = "E"
006100              move WS-Digit-Ix to WS-Sci-E-Pos
006110     end-if.
006120     if       WS-Digit-Char (WS-Digit-Ix) = "."
006130              move WS-Digit-Ix to WS-Sci-Dot-Pos
006140     end-if.
006150     if       WS-Digit-Char (WS-Digit-Ix) not = space
006160              move WS-Digit-Ix to WS-Sci-Last-Pos
006170     end-if.
006180 HH106-Exit.  exit section.
006190*
006200 HH107-Accum-Exponent      section.
006210******************************
006220* skips the E itself and any sign - only the exponent's own
006230* digits move the running total on.
006240*
006250     if       WS-Digit-Char (WS-Digit-Ix) is numeric
006260              compute WS-Sci-Exponent =
006270                      WS-Sci-Exponent * 10 +
006280                      WS-Digit-Char (WS-Digit-Ix)
006290     end-if.
006300 HH107-Exit.  exit section.
006310*
006320 HH108-Build-Result        section.
006330******************************
006340* mantissa digits (dot skipped) followed by enough trailing
006350* zeroes to shift the decimal point off the end of the number.
006360*
006370     move     spaces to WS-Sci-Result.
006380     move     0 to WS-Sci-Out-Ix.
006390     compute  WS-Sci-Zeros =
006400              WS-Sci-Exponent - WS-Sci-Digits-After.
006410     perform  II109-Copy-Mantissa thru II109-Exit
006420              varying WS-Digit-Ix from 1 by 1
006430              until WS-Digit-Ix > WS-Sci-E-Pos - 1.
006440     if       WS-Sci-Zeros > 0
006450              perform II110-Pad-Zero thru II110-Exit
006460                      WS-Sci-Zeros times
006470     end-if.
006480 HH108-Exit.  exit section.
006490*
006500 II109-Copy-Mantissa       section.
006510******************************
006520*
006530     if       WS-Digit-Char (WS-Digit-Ix) is numeric
006540              add  1 to WS-Sci-Out-Ix
006550              move WS-Digit-Char (WS-Digit-Ix)
006560                to WS-Sci-Result-Char (WS-Sci-Out-Ix)
006570     end-if.
006580 II109-Exit.  exit section.
006590*
006600 II110-Pad-Zero            section.
006610******************************
006620*
006630     add      1 to WS-Sci-Out-Ix.
006640     move     "0" to WS-Sci-Result-Char (WS-Sci-Out-Ix).
006650 II110-Exit.  exit section.
006660*
006670 GG110-Shape-Phone         section.
006680******************************
006690*
006700     evaluate true
006710         when WS-Digit-Len = 10 and WS-Digit-Out (1:1) = "9"
006720              move  WS-Digit-Out (1:10) to WS-Phone-Shift (2:10)
006730              move  "0" to WS-Phone-Shift (1:1)
006740              move  WS-Phone-Shift to WS-Digit-Out
006750         when WS-Digit-Len = 11 and WS-Digit-Out (1:2) = "09"
006760              continue
006770         when WS-Digit-Len = 12 and WS-Digit-Out (1:3) = "989"
006780              move  WS-Digit-Out (3:10) to WS-Phone-Shift (2:10)
006790              move  "0" to WS-Phone-Shift (1:1)
006800              move  WS-Phone-Shift to WS-Digit-Out
006810         when other
006820              continue
006830     end-evaluate.
006840 GG110-Exit.  exit section.
006850*
006860 GG115-Fold-Date-Digits    section.
006870******************************
006880* same fold GG100 applies to the id/phone columns - a Persian
006890* digit keyed into a date field is the same clerk habit, and
006900* the separator bytes either side of it are plain ascii "/"
006910* so this in-place swap leaves them exactly where GG120 expects
006920* them; it does not, and cannot, fix a date keyed entirely in
006930* Persian digits, since that shape simply will not fit this
006940* column's ten bytes to begin with.
006950*
006960     inspect  WS-Date-Str-In replacing
006970         all      "۰" by "0 "
006980         all      "۱" by "1 "
006990         all      "۲" by "2 "
007000         all      "۳" by "3 "
007010         all      "۴" by "4 "
007020         all      "۵" by "5 "
007030         all      "۶" by "6 "
007040         all      "۷" by "7 "
007050         all      "۸" by "8 "
007060         all      "۹" by "9 ".
007070 GG115-Exit.  exit section.
007080*
007090 GG120-Parse-Date          section.
007100******************************
007110* one shared routine for both the birth date and the
007120* insurance expiry date - both arrive in the same four
007130* string shapes off the spreadsheet.
007140*
007150     move     "N" to WS-Date-Valid.
007160     move     0 to WS-Date-Ymd-Out.
007170     if       WS-Date-Str-In (5:1) = "/"
007180              or WS-Date-Str-In (5:1) = "-"
007190              or WS-Date-Str-In (5:1) = "."
007200              move  WS-Date-Str-In (1:4) to WS-Date-Year
007210              move  WS-Date-Str-In (6:2) to WS-Date-Month
007220              move  WS-Date-Str-In (9:2) to WS-Date-Day
007230              perform GG121-Check-Range thru GG121-Exit
007240     else
007250              if    WS-Date-Str-In (1:8) is numeric
007260                    move  WS-Date-Str-In (1:4) to WS-Date-Year
007270                    move  WS-Date-Str-In (5:2) to WS-Date-Month
007280                    move  WS-Date-Str-In (7:2) to WS-Date-Day
007290                    perform GG121-Check-Range thru GG121-Exit
007300              end-if
007310     end-if.
007320     if       WS-Date-Valid = "Y"
007330              compute WS-Date-Ymd-Out =
007340                      WS-Date-Year * 10000
007350                      + WS-Date-Month * 100 + WS-Date-Day
007360     end-if.
007370 GG120-Exit.  exit section.
007380*
007390 GG121-Check-Range         section.
007400******************************
007410*
007420     if       WS-Date-Year >= 1300 and WS-Date-Year <= 1420
007430              and WS-Date-Month >= 1 and WS-Date-Month <= 12
007440              and WS-Date-Day   >= 1 and WS-Date-Day   <= 31
007450              move  "Y" to WS-Date-Valid
007460     end-if.
007470 GG121-Exit.  exit section.
007480*
007490 GG130-Derive-Insurance     section.
007500******************************
007510*
007520     move     "NONE  " to WS-Ins-Status.
007530     if       WS-Date-Valid = "Y"
007540              if    WS-Date-Year < WS-Today-Year
007550                    or (WS-Date-Year = WS-Today-Year
007560                        and WS-Date-Month < WS-Today-Month)
007570                    or (WS-Date-Year = WS-Today-Year
007580                        and WS-Date-Month = WS-Today-Month
007590                        and WS-Date-Day < WS-Today-Day)
007600                    move "EXPIRE" to WS-Ins-Status
007610              else
007620                    move "ACTIVE" to WS-Ins-Status
007630              end-if
007640     else
007650              evaluate Imp-Ins-Colour-Flag
007660                  when "R"  move "EXPIRE" to WS-Ins-Status
007670                  when "Y"  move "ACTIVE" to WS-Ins-Status
007680                  when "G"  move "ACTIVE" to WS-Ins-Status
007690                  when other move "NONE  " to WS-Ins-Status
007700              end-evaluate
007710     end-if.
007720 GG130-Exit.  exit section.
007730*
007740 GG140-Map-Education        section.
007750******************************
007760*
007770     evaluate true
007780         when WS-Edu-Label (1:10) = "illiterate"
007790              move "illiterate" to WS-Edu-Code
007800         when WS-Edu-Label (1:10) = "elementary"
007810              move "elementary" to WS-Edu-Code
007820         when WS-Edu-Label (1:6)  = "middle"
007830              move "middle"     to WS-Edu-Code
007840         when WS-Edu-Label (1:5)  = "cycle"
007850              move "middle"     to WS-Edu-Code
007860         when WS-Edu-Label (1:4)  = "high"
007870              move "high-school" to WS-Edu-Code
007880         when WS-Edu-Label (1:7)  = "diploma"
007890              move "high-school" to WS-Edu-Code
007900         when WS-Edu-Label (1:9)  = "associate"
007910              move "associate"  to WS-Edu-Code
007920         when WS-Edu-Label (1:8)  = "bachelor"
007930              move "bachelor"   to WS-Edu-Code
007940         when WS-Edu-Label (1:6)  = "master"
007950              move "master"     to WS-Edu-Code
007960         when WS-Edu-Label (1:3)  = "phd"
007970              move "phd"        to WS-Edu-Code
007980         when WS-Edu-Label = spaces
007990              move spaces       to WS-Edu-Code
008000         when other
008010              move "other"      to WS-Edu-Code
008020     end-evaluate.
008030 GG140-Exit.  exit section.
008040*
008050 GG150-Map-Hand-Foot        section.
008060******************************
008070* the export carries the label in whichever language the
008080* clerk's keyboard was set to that day - "left" and the
008090* Persian "chap" (four bytes, two two-byte glyphs) both mean
008100* the same thing to the coach who reads the roster.
008110*
008120     if       WS-Hand-Foot-Label (1:4) = "left"
008130              or WS-Hand-Foot-Label (1:4) = "چپ"
008140              move  "L" to WS-Hand-Foot-Code
008150     else
008160              move  "R" to WS-Hand-Foot-Code
008170     end-if.
008180 GG150-Exit.  exit section.
008190*
008200 GG160-Age-Category         section.
008210******************************
008220* age as of 11 Dey of the current run year, banded the way the
008230* membership office grades juniors for the cheaper category fee.
008240*
008250     move     "N" to WS-Age-Found.
008260     if       WS-Norm-Dob-Ymd = 0
008270              move  "UNKNOWN" to WS-Age-Bucket
008280     else
008290              divide WS-Norm-Dob-Ymd by 10000
008300                     giving WS-Birth-Year
008310                     remainder WS-Birth-Remainder
008320              divide WS-Birth-Remainder by 100
008330                     giving WS-Birth-Month
008340                     remainder WS-Birth-Day
008350              compute WS-Player-Age =
008360                      WS-Today-Year - WS-Birth-Year
008370              if    WS-Birth-Month > 10
008380                    or (WS-Birth-Month = 10 and WS-Birth-Day > 11)
008390                    subtract 1 from WS-Player-Age
008400              end-if
008410              perform HH161-Bound-Test thru HH161-Exit
008420                      varying WS-Age-Bound from 8 by 1
008430                      until WS-Age-Bound > 22
008440                      or  WS-Age-Found = "Y"
008450              if    WS-Age-Found = "Y"
008460                    move  WS-Age-Bound to WS-Age-Bound-Ed
008470                    string "UNDER-" delimited by size
008480                           WS-Age-Bound-Ed delimited by size
008490                           into WS-Age-Bucket
008500              else
008510                    move  "ADULT" to WS-Age-Bucket
008520              end-if
008530     end-if.
008540 GG160-Exit.  exit section.
008550*
008560 HH161-Bound-Test           section.
008570******************************
008580*
008590     if       WS-Player-Age < WS-Age-Bound
008600              move  "Y" to WS-Age-Found
008610     end-if.
008620 HH161-Exit.  exit section.
008630*
008640 DD040-Match-Category       section.
008650******************************
008660*
008670     move     0 to WS-Category-Ptr.
008680     if       Imp-Category-Name not = spaces
008690              move  "N" to WS-Found-Flag
008700              perform HH041-Cat-Scan thru HH041-Exit
008710                       varying WS-Cat-Ix from 1 by 1
008720                       until WS-Cat-Ix > WS-Cat-Tab-Cnt
008730                       or  WS-Found-Flag = "Y"
008740              if    WS-Found-Flag = "N"
008750                    perform HH045-Add-Category thru HH045-Exit
008760              end-if
008770     end-if.
008780 DD040-Exit.  exit section.
008790*
008800 HH041-Cat-Scan             section.
008810******************************
008820*
008830     if       WS-Cat-Name (WS-Cat-Ix) = Imp-Category-Name
008840              move  "Y" to WS-Found-Flag
008850              move  WS-Cat-Id (WS-Cat-Ix) to WS-Category-Ptr
008860     end-if.
008870 HH041-Exit.  exit section.
008880*
008890 HH045-Add-Category         section.
008900******************************
008910*
008920     if       WS-Cat-Tab-Cnt >= 60
008930              display  CL070
008940              move   "ERROR"  to WS-Disp-Action
008950              move   "category table full" to WS-Disp-Message
008960              add    1 to WS-Error-Cnt
008970     else
008980              add    1 to WS-Cat-Tab-Cnt WS-Catnew-Cnt
008990              move   WS-Cat-Tab-Cnt to WS-Category-Ptr
009000              move   WS-Cat-Tab-Cnt to WS-Cat-Id
009010                                        (WS-Cat-Tab-Cnt)
009020              move   Imp-Category-Name
009030                     to WS-Cat-Name (WS-Cat-Tab-Cnt)
009040              move   0 to WS-Cat-Fee (WS-Cat-Tab-Cnt)
009050              move   "Y" to WS-Cat-Active (WS-Cat-Tab-Cnt)
009060     end-if.
009070 HH045-Exit.  exit section.
009080*
009090 DD050-Match-Player         section.
009100******************************
009110*
009120     move     "N" to WS-Found-Flag.
009130     perform  HH051-Plr-Scan thru HH051-Exit
009140              varying WS-Plr-Ix from 1 by 1
009150              until WS-Plr-Ix > WS-Plr-Tab-Cnt
009160              or  WS-Found-Flag = "Y".
009170     if       WS-Found-Flag = "Y"
009180              perform HH055-Update-Player thru HH055-Exit
009190     else
009200              perform HH060-Create-Player thru HH060-Exit
009210     end-if.
009220 DD050-Exit.  exit section.
009230*
009240 HH051-Plr-Scan             section.
009250******************************
009260*
009270     if       WS-Plr-Nat-Id (WS-Plr-Ix) = WS-Norm-Nat-Id
009280              move  "Y" to WS-Found-Flag
009290     end-if.
009300 HH051-Exit.  exit section.
009310*
009320 HH055-Update-Player        section.
009330******************************
009340*
009350     perform  HH065-Fill-Common thru HH065-Exit.
009360     move     "UPDATED"     to WS-Disp-Action.
009370     string   "player row refreshed" delimited by size
009380              " (" delimited by size
009390              WS-Age-Bucket delimited by space
009400              ")" delimited by size
009410              into WS-Disp-Message.
009420     add      1 to WS-Updated-Cnt.
009430 HH055-Exit.  exit section.
009440*
009450 HH060-Create-Player        section.
009460******************************
009470*
009480     if       WS-Plr-Tab-Cnt >= 400
009490              display  CL071
009500              move   "ERROR"  to WS-Disp-Action
009510              move   "player table full" to WS-Disp-Message
009520              add    1 to WS-Error-Cnt
009530     else
009540              add    1 to WS-Plr-Tab-Cnt
009550              move   WS-Plr-Tab-Cnt to WS-Plr-Ix
009560              add    1 to WS-Next-Ply-Seq
009570              move   "PLY-"
009580                     to WS-Plr-Ply-Id (WS-Plr-Ix) (1:4)
009590              move   WS-Next-Ply-Seq
009600                     to WS-Plr-Ply-Id (WS-Plr-Ix) (5:8)
009610              move   WS-Norm-Nat-Id to WS-Plr-Nat-Id (WS-Plr-Ix)
009620              move   "APPROVED"     to WS-Plr-Status (WS-Plr-Ix)
009630              move   "N"
009640                     to WS-Plr-Archived-Flag (WS-Plr-Ix)
009650              perform HH065-Fill-Common thru HH065-Exit
009660              move   "CREATED"      to WS-Disp-Action
009670              string "player row added to master"
009680                     delimited by size
009690                     " (" delimited by size
009700                     WS-Age-Bucket delimited by space
009710                     ")" delimited by size
009720                     into WS-Disp-Message
009730              add    1 to WS-Created-Cnt
009740     end-if.
009750 HH060-Exit.  exit section.
009760*
009770 HH065-Fill-Common           section.
009780******************************
009790*
009800     move     Imp-First-Name  to WS-Plr-First-Name  (WS-Plr-Ix).
009810     move     Imp-Last-Name   to WS-Plr-Last-Name   (WS-Plr-Ix).
009820     move     Imp-Father-Name to WS-Plr-Father-Name (WS-Plr-Ix).
009830     move     WS-Norm-Dob-Ymd to WS-Plr-Dob-Ymd      (WS-Plr-Ix).
009840     move     WS-Norm-Phone
009850                     to WS-Plr-Phone (WS-Plr-Ix).
009860     move     WS-Norm-Father-Phone
009870                     to WS-Plr-Father-Phone (WS-Plr-Ix).
009880     move     WS-Norm-Mother-Phone
009890                     to WS-Plr-Mother-Phone (WS-Plr-Ix).
009900     move     WS-Norm-Father-Edu
009910                     to WS-Plr-Father-Edu (WS-Plr-Ix).
009920     move     WS-Norm-Mother-Edu
009930                     to WS-Plr-Mother-Edu (WS-Plr-Ix).
009940     move     WS-Norm-Hand
009950                     to WS-Plr-Pref-Hand (WS-Plr-Ix).
009960     move     WS-Norm-Foot
009970                     to WS-Plr-Pref-Foot (WS-Plr-Ix).
009980     move     WS-Ins-Status
009990                     to WS-Plr-Ins-Status (WS-Plr-Ix).
010000     move     WS-Ins-Expiry-Ymd
010010                     to WS-Plr-Ins-Expiry-Ymd (WS-Plr-Ix).
010020     move     WS-Category-Ptr
010030                     to WS-Plr-Category-Id (WS-Plr-Ix).
010040     if       Imp-Height-Cm is numeric
010050              move  Imp-Height-Cm to WS-Plr-Height-Cm (WS-Plr-Ix)
010060     else
010070              move  0 to WS-Plr-Height-Cm (WS-Plr-Ix)
010080     end-if.
010090     if       Imp-Weight-Kg is numeric
010100              move  Imp-Weight-Kg to WS-Plr-Weight-Kg (WS-Plr-Ix)
010110     else
010120              move  0 to WS-Plr-Weight-Kg (WS-Plr-Ix)
010130     end-if.
010140 HH065-Exit.  exit section.
010150*
010160 DD090-Write-Categories      section.
010170******************************
010180*
010190     perform  HH091-Cat-Write-Loop thru HH091-Exit
010200              varying WS-Cat-Ix from 1 by 1
010210              until WS-Cat-Ix > WS-Cat-Tab-Cnt.
010220 DD090-Exit.  exit section.
010230*
010240 HH091-Cat-Write-Loop        section.
010250******************************
010260*
010270     move     WS-Cat-Entry (WS-Cat-Ix) to CL-Category-New-Record.
010280     write    CL-Category-New-Record.
010290 HH091-Exit.  exit section.
010300*
010310 DD095-Write-Players         section.
010320******************************
010330*
010340     perform  HH096-Plr-Write-Loop thru HH096-Exit
010350              varying WS-Plr-Ix from 1 by 1
010360              until WS-Plr-Ix > WS-Plr-Tab-Cnt.
010370 DD095-Exit.  exit section.
010380*
010390 HH096-Plr-Write-Loop        section.
010400******************************
010410*
010420     move     WS-Plr-Entry (WS-Plr-Ix) to CL-Player-New-Record.
010430     write    CL-Player-New-Record.
010440 HH096-Exit.  exit section.
010450*
010460 EE099-Print-Summary          section.
010470******************************
010480*
010490     if       WS-Created-Cnt + WS-Updated-Cnt + WS-Skipped-Cnt
010500              + WS-Error-Cnt > 0
010510              compute WS-Success-Rate rounded =
010520                      (WS-Created-Cnt + WS-Updated-Cnt)
010530                      / WS-Total-Cnt * 100
010540     else
010550              move  0 to WS-Success-Rate
010560     end-if.
010570*
010580     move     "Rows read (total)" to WS-Sum-Label.
010590     move     WS-Total-Cnt   to WS-Sum-Value.
010600     write    Print-Line from WS-Sum-Line.
010610     move     "Players created" to WS-Sum-Label.
010620     move     WS-Created-Cnt to WS-Sum-Value.
010630     write    Print-Line from WS-Sum-Line.
010640     move     "Players updated" to WS-Sum-Label.
010650     move     WS-Updated-Cnt to WS-Sum-Value.
010660     write    Print-Line from WS-Sum-Line.
010670     move     "Rows skipped"   to WS-Sum-Label.
010680     move     WS-Skipped-Cnt to WS-Sum-Value.
010690     write    Print-Line from WS-Sum-Line.
010700     move     "Rows in error"  to WS-Sum-Label.
010710     move     WS-Error-Cnt   to WS-Sum-Value.
010720     write    Print-Line from WS-Sum-Line.
010730     move     "Categories auto-created" to WS-Sum-Label.
010740     move     WS-Catnew-Cnt  to WS-Sum-Value.
010750     write    Print-Line from WS-Sum-Line.
010760 EE099-Exit.  exit section.
