000100****************************************************************
000110*                                                               *
000120*             Coach Payroll Calculation - Club Batch           *
000130*                                                               *
000140*          Uses RW (Report Writer for prints)                  *
000150*                                                               *
000160****************************************************************
000170*
000180 identification   division.
000190*========================
000200*
000210***
000220      program-id.         clpayrl.
000230***
000240*    author.             V B Coen FBCS, FIDM, FIDPM.
000250***
000260*    installation.       Applewood Computers - Club Division.
000270***
000280*    date-written.       15/01/1983.
000290***
000300*    date-compiled.
000310***
000320*    security.           Copyright (C) 1976-2026, V B Coen.
000330*                        Distributed under the GNU GPL.
000340*                        See the file COPYING for details.
000350***
000360*    remarks.            Unit C - coach payroll.  CLC-Function
000370*                        of CALC drives the calculate pass over
000380*                        every active rate; APPR and PAID drive
000390*                        the two status-transition passes.
000400*
000410*                        Semi-sourced from Basic code from
000420*                        pyrgstr.
000430***
000440*    version.            See Prog-Name in Ws.
000450***
000460*    called modules.     None.
000470***
000480*    functions used:     None.
000490***
000500*    files used:         RATFILE   Coach/category rate table.
000510*                        SESNEW    Session-date sheet (Unit A).
000520*                        ATTFILE   Attendance marks.
000530*                        SALOLD    Salary master (input).
000540*                        SALNEW    Salary master (output).
000550*                        NOTFILE   Notification lines out.
000560*                        PRTFILE   132 col print file.
000570***
000580*    error messages used.
000590*                        CL020 - CL024.
000600****
000610* changes:
000620* 15/01/83 vbc -    Original coach fee register run, lifted from
000630*                    the summer-league scorer's paper ledger.
000640* 20/06/85 vbc -    Added the excused-session code so a coach is
000650*                    not short-paid for a committee stand-down.
000660* 14/12/88 rjh -    Fixed rate lookup when a coach holds two
000670*                    categories in the same month.
000680* 09/05/91 rjh -    Added the approve/pay status transition pass,
000690*                    register run was calc-only before this.
000700* 26/10/94 smk -    Widened the session-rate field, senior squad
000710*                    rates were rounding badly against the old
000720*                    picture.
000730* 12/01/97 smk -    Queued this program for the Y2K date pass.
000740* 19/09/98 ahb -    Y2K - four-digit year through the salary
000750*                    record and the register headings.
000760* 07/04/99 ahb -    Confirmed clean on year-end soak test.
000770* 15/08/02 ahb -    Program mothballed - club payroll went to
000780*                    the accountant's spreadsheet, no live runs
000790*                    since.
000800* 15/01/26 vbc -    1.00 Program shell revived and rewritten
000810*                    for the new Club batch subsystem.
000820* 29/01/26 vbc -    1.01 Req 2601 - the calc pass had no way in
000830*                    for a caller to key a fresh manual
000840*                    adjustment - it only ever carried the
000850*                    prior period's figure forward.  Added
000860*                    adjust/reason fields to the control
000870*                    card, applied in DD026 for the named
000880*                    coach/category, reason echoed on the
000890*                    notification line.
000900* 09/08/26 vbc -    1.02 Req 2612 - register had no category      CLB0002 
000910*                    break at all, one final total for the        CLB0002 
000920*                    whole run - added the category subtotal      CLB0002 
000930*                    and true grand total the register is         CLB0002 
000940*                    supposed to carry, and dropped the           CLB0002 
000950*                    spurious decimal places off the base and     CLB0002 
000960*                    final money columns - this run pays whole    CLB0002 
000970*                    Rials only.                                  CLB0002 
000980* 09/08/26 vbc -    1.03 Req 2618 - BB010/BB050 tested the        CLB0003 
000990*                    eof switch straight after open, before the   CLB0003 
001000*                    first read that could ever set it, so the    CLB0003 
001010*                    empty-file message could never fire - moved  CLB0003 
001020*                    the first read ahead of the check, matching  CLB0003 
001030*                    the file-status pattern the rest of the      CLB0003 
001040*                    Club suite already uses.                     CLB0003 
001050*
001060 environment      division.
001070*========================
001080*
001090 copy "envdiv.cob".
001100 input-output     section.
001110*-----------------------
001120*
001130 file-control.
001140     select   Rate-File      assign to "RATFILE"
001150              organization   sequential.
001160     select   Session-File   assign to "SESNEW"
001170              organization   sequential.
001180     select   Attend-File    assign to "ATTFILE"
001190              organization   sequential.
001200     select   Salary-Old-File assign to "SALOLD"
001210              organization   sequential.
001220     select   Salary-New-File assign to "SALNEW"
001230              organization   sequential.
001240     select   Notify-File    assign to "NOTFILE"
001250              organization   sequential.
001260     select   Print-File     assign to "PRTFILE"
001270              organization   sequential.
001280*
001290 data             division.
001300*========================
001310 file             section.
001320*-----------------------
001330*
001340 fd  Rate-File.
001350 copy "wsrate.cob".
001360*
001370 fd  Session-File.
001380 copy "wssess.cob".
001390*
001400 fd  Attend-File.
001410 copy "wsattd.cob".
001420*
001430 fd  Salary-Old-File.
001440 copy "wssal.cob" replacing CL-Salary-Record
001450                       by   CL-Salary-Old-Record.
001460*
001470 fd  Salary-New-File.
001480 copy "wssal.cob" replacing CL-Salary-Record
001490                       by   CL-Salary-New-Record.
001500*
001510 fd  Notify-File.
001520 copy "wsnotf.cob".
001530*
001540 fd  Print-File
001550     reports are Payroll-Register-Report.
001560*
001570 working-storage  section.
001580*-----------------------
001590*
001600 77  Prog-Name           pic x(15) value "CLPAYRL (1.03)".
001610*
001620 01  WS-Switches.
001630     03  WS-Rat-Eof          pic x       value "N".
001640     03  WS-Ses-Eof          pic x       value "N".
001650     03  WS-Att-Eof          pic x       value "N".
001660     03  WS-Sal-Eof          pic x       value "N".
001670     03  WS-Row-Error        pic x       value "N".
001680     03  WS-Adj-Override     pic x       value "N".
001690     03  filler              pic x(3).
001700*
001710 01  WS-Switches-R redefines WS-Switches
001720                   pic x(9).
001730*
001740 01  WS-Control-Card.
001750     03  WS-Cc-Function      pic x(4).
001760*                               CALC, APPR or PAID
001770     03  WS-Cc-Year          pic 9(4)    comp.
001780     03  WS-Cc-Month         pic 99      comp.
001790     03  WS-Cc-Adj-Coach-Id  pic 9(4)    comp.
001800*                               CALC only - zero = no override
001810     03  WS-Cc-Adj-Cat-Id    pic 9(4)    comp.
001820*                               entered with WS-Cc-Adj-Coach-Id
001830     03  WS-Cc-Adjustment    pic s9(12)  comp-3.
001840*                               signed - may be negative
001850     03  WS-Cc-Adj-Reason    pic x(30).
001860     03  filler              pic x(19).
001870*
001880 01  WS-Control-Card-R redefines WS-Control-Card
001890                       pic x(68).
001900*
001910 01  WS-Work.
001920     03  WS-Total-Ses        pic 999     comp.
001930     03  WS-Attend-Cnt       pic 999     comp.
001940     03  WS-Excuse-Cnt       pic 999     comp.
001950     03  WS-Absent-Cnt       pic 999     comp.
001960     03  WS-Adjust-Save      pic s9(12)  comp-3.
001970     03  WS-Base-Amt         pic 9(14)   comp-3.
001980     03  WS-Final-Amt        pic s9(14)  comp-3.
001990     03  WS-Coach-Cnt        pic 999     comp.
002000     03  WS-Calc-Cnt         pic 999     comp.
002010     03  WS-Skip-Cnt         pic 999     comp.
002020     03  WS-Trans-Cnt        pic 999     comp.
002030     03  WS-Cat-Subtotal     pic s9(14)  comp-3.
002040     03  WS-Grand-Total      pic s9(14)  comp-3.
002050     03  WS-Prev-Cat-Id      pic 9(4)    comp.
002060     03  filler              pic x(4).
002070*
002080 01  WS-Work-R redefines WS-Work
002090                     pic x(61).
002100*
002110 01  Error-Messages.
002120     03  CL020   pic x(40) value "CL020 No rate records found".
002130     03  CL021   pic x(40) value "CL021 No sessions this month".
002140     03  CL022   pic x(40) value "CL022 Bad status transition".
002150     03  CL023   pic x(40) value "CL023 Salary already calc'd".
002160     03  CL024   pic x(40) value "CL024 Unknown function code".
002170     03  filler              pic x(4).
002180*
002190 report           section.
002200*-----------------------
002210*
002220 RD  Payroll-Register-Report
002230     control      Final, Rat-Category-Id
002240     Page Limit   56
002250     Heading      1
002260     First Detail 5
002270     Last  Detail 56.
002280*
002290 01  Report-Pay-Head  Type Page Heading.
002300     03  line   1.
002310         05  col    1  pic x(15)   source Prog-Name.
002320         05  col   50  pic x(20)   value "Futsal Club Payroll".
002330         05  col  120  pic z(4)9   source Page-Counter.
002340     03  line   4.
002350         05  col    1  value "Coach".
002360         05  col    9  value "Cat".
002370         05  col   16  value "Attnd".
002380         05  col   24  value "Excus".
002390         05  col   32  value "Absnt".
002400         05  col   40  value "Base".
002410         05  col   58  value "Adjust".
002420         05  col   76  value "Final".
002430         05  col   94  value "Status".
002440*
002450 01  Payroll-Detail  type is detail.
002460     03  line + 1.
002470         05  col    1  pic 9(4)      source Rat-Coach-Id.
002480         05  col    9  pic 9(4)      source Rat-Category-Id.
002490         05  col   16  pic zz9       source WS-Attend-Cnt.
002500         05  col   24  pic zz9       source WS-Excuse-Cnt.
002510         05  col   32  pic zz9       source WS-Absent-Cnt.
002520         05  col   40  pic Z,ZZZ,ZZZ,ZZ9   source WS-Base-Amt.
002530         05  col   58  pic Z,ZZZ,ZZZ,ZZ9-  source WS-Adjust-Save.
002540         05  col   76  pic Z,ZZZ,ZZZ,ZZ9-  source WS-Final-Amt.
002550         05  filler col 94 pic x(10) source Sal-Status
002560                                    (in Salary-New-File).
002570*
002580 01  type control footing Rat-Category-Id  line plus 2.
002590     03  col   1  pic x(20) value "-- category".
002600     03  col  22  pic 9(4)  source Rat-Category-Id.
002610     03  col  27  pic x(10) value "subtotal:".
002620     03  col  40  pic Z,ZZZ,ZZZ,ZZ9- source WS-Cat-Subtotal.
002630*
002640 01  type control footing final  line plus 2.
002650     03  col   1  pic x(20) value "Coaches calculated:".
002660     03  col  22  pic zz9   source WS-Calc-Cnt.
002670     03  col  30  pic x(10) value "Skipped:".
002680     03  col  40  pic zz9   source WS-Skip-Cnt.
002690     03  col  50  pic x(12) value "Grand total:".
002700     03  col  63  pic Z,ZZZ,ZZZ,ZZ9- source WS-Grand-Total.
002710*
002720 procedure        division.
002730*==========================
002740*
002750 AA000-Main               section.
002760******************************
002770*
002780     accept   WS-Control-Card from sysin.
002790     move     0 to WS-Coach-Cnt WS-Calc-Cnt WS-Skip-Cnt
002800                    WS-Trans-Cnt WS-Cat-Subtotal WS-Grand-Total
002810                    WS-Prev-Cat-Id.
002820     evaluate WS-Cc-Function
002830         when "CALC" perform BB010-Calc-Pass  thru BB010-Exit
002840         when "APPR" perform BB050-Trans-Pass thru BB050-Exit
002850         when "PAID" perform BB050-Trans-Pass thru BB050-Exit
002860         when other  display CL024
002870     end-evaluate.
002880     display  "CLPAYRL - coaches processed   " WS-Coach-Cnt.
002890     display  "CLPAYRL - calculated          " WS-Calc-Cnt.
002900     display  "CLPAYRL - transitioned        " WS-Trans-Cnt.
002910     display  "CLPAYRL - skipped/errors      " WS-Skip-Cnt.
002920     goback.
002930*
002940 AA000-Exit.  exit section.
002950*
002960 BB010-Calc-Pass          section.
002970******************************
002980* one register line per active rate record for the requested
002990* year/month.
003000*
003010     open     input  Rate-File Session-File Attend-File
003020                      Salary-Old-File.
003030     open     output Salary-New-File Notify-File Print-File.
003040     perform  AA011-Read-Rate.
003050     if       WS-Rat-Eof = "Y"
003060              display CL020
003070              go to BB010-Close
003080     end-if.
003090     initiate Payroll-Register-Report.
003100     perform  CC020-Rate-Loop thru CC020-Exit
003110              until WS-Rat-Eof = "Y".
003120     terminate Payroll-Register-Report.
003130 BB010-Close.
003140     close    Rate-File Session-File Attend-File Salary-Old-File
003150              Salary-New-File Notify-File Print-File.
003160 BB010-Exit.  exit section.
003170*
003180 AA011-Read-Rate          section.
003190******************************
003200*
003210     read     Rate-File next record
003220              at end move "Y" to WS-Rat-Eof
003230     end-read.
003240 AA011-Exit.  exit section.
003250*
003260 CC020-Rate-Loop          section.
003270******************************
003280*
003290     if       Rat-Active-Flag = "Y"
003300              add  1 to WS-Coach-Cnt
003310              move "N" to WS-Row-Error
003320              perform DD022-Count-Sessions thru DD022-Exit
003330              if      WS-Row-Error = "N"
003340                      perform DD024-Count-Attend thru DD024-Exit
003350                      perform DD026-Carry-Adjust thru DD026-Exit
003360                      perform DD028-Write-Salary thru DD028-Exit
003370                      generate Payroll-Detail
003380                      perform EE029-Roll-Category thru EE029-Exit
003390                      add  1 to WS-Calc-Cnt
003400              else
003410                      display CL021
003420                      add  1 to WS-Skip-Cnt
003430              end-if
003440     end-if.
003450     perform  AA011-Read-Rate.
003460 CC020-Exit.  exit section.
003470*
003480 DD022-Count-Sessions     section.
003490******************************
003500* re-scan the session file for this rate's category and the
003510* requested month - the file is small and unsorted by month.
003520*
003530     move     0 to WS-Total-Ses.
003540     close    Session-File.
003550     open     input Session-File.
003560     move     "N" to WS-Ses-Eof.
003570     perform  EE023-Read-Session.
003580     perform  EE022-Session-Scan thru EE022-Exit
003590              until WS-Ses-Eof = "Y".
003600     if       WS-Total-Ses = 0
003610              move "Y" to WS-Row-Error
003620     end-if.
003630 DD022-Exit.  exit section.
003640*
003650 EE022-Session-Scan       section.
003660******************************
003670*
003680     if       Ses-Category-Id = Rat-Category-Id
003690              and Ses-Ymd-Year  = WS-Cc-Year
003700              and Ses-Ymd-Month = WS-Cc-Month
003710              add 1 to WS-Total-Ses
003720     end-if.
003730     perform  EE023-Read-Session.
003740 EE022-Exit.  exit section.
003750*
003760 EE023-Read-Session       section.
003770******************************
003780*
003790     read     Session-File next record
003800              at end move "Y" to WS-Ses-Eof
003810     end-read.
003820 EE023-Exit.  exit section.
003830*
003840 DD024-Count-Attend       section.
003850******************************
003860*
003870     move     0 to WS-Attend-Cnt WS-Excuse-Cnt.
003880     close    Attend-File.
003890     open     input Attend-File.
003900     move     "N" to WS-Att-Eof.
003910     perform  EE025-Read-Attend.
003920     perform  EE024-Attend-Scan thru EE024-Exit
003930              until WS-Att-Eof = "Y".
003940     compute  WS-Absent-Cnt =
003950              WS-Total-Ses - WS-Attend-Cnt - WS-Excuse-Cnt.
003960     if       WS-Absent-Cnt < 0
003970              move 0 to WS-Absent-Cnt
003980     end-if.
003990 DD024-Exit.  exit section.
004000*
004010 EE024-Attend-Scan        section.
004020******************************
004030*
004040     if       Att-Category-Id = Rat-Category-Id
004050              and Att-Entity-Type = "C"
004060              and Att-Entity-Id = Rat-Coach-Id
004070              evaluate Att-Status
004080                  when "P" add 1 to WS-Attend-Cnt
004090                  when "E" add 1 to WS-Excuse-Cnt
004100              end-evaluate
004110     end-if.
004120     perform  EE025-Read-Attend.
004130 EE024-Exit.  exit section.
004140*
004150 EE025-Read-Attend        section.
004160******************************
004170*
004180     read     Attend-File next record
004190              at end move "Y" to WS-Att-Eof
004200     end-read.
004210 EE025-Exit.  exit section.
004220*
004230 DD026-Carry-Adjust       section.
004240******************************
004250* an existing salary record for the same coach/category/month
004260* keeps its manual adjustment across a recalculation, unless the
004270* control card keys a fresh adjustment for this coach/category -
004280* that is the only input path by which a caller can move the
004290* figure off of whatever was last on file.
004300*
004310     move     0 to WS-Adjust-Save.
004320     move     "N" to WS-Adj-Override.
004330     close    Salary-Old-File.
004340     open     input Salary-Old-File.
004350     move     "N" to WS-Sal-Eof.
004360     perform  EE027-Read-Salary.
004370     perform  EE026-Salary-Scan thru EE026-Exit
004380              until WS-Sal-Eof = "Y".
004390     if       WS-Cc-Adj-Coach-Id not = 0
004400              and WS-Cc-Adj-Coach-Id = Rat-Coach-Id
004410              and WS-Cc-Adj-Cat-Id   = Rat-Category-Id
004420              move WS-Cc-Adjustment to WS-Adjust-Save
004430              move "Y" to WS-Adj-Override
004440     end-if.
004450     compute  WS-Base-Amt  = Rat-Session-Rate * WS-Attend-Cnt.
004460     compute  WS-Final-Amt = WS-Base-Amt + WS-Adjust-Save.
004470 DD026-Exit.  exit section.
004480*
004490 EE026-Salary-Scan        section.
004500******************************
004510*
004520     if       Sal-Coach-Id    (in Salary-Old-File) = Rat-Coach-Id
004530              and Sal-Category-Id (in Salary-Old-File) =
004540                  Rat-Category-Id
004550              and Sal-Jal-Year  (in Salary-Old-File) = WS-Cc-Year
004560              and Sal-Jal-Month (in Salary-Old-File) = WS-Cc-Month
004570              move Sal-Manual-Adjust (in Salary-Old-File)
004580                to WS-Adjust-Save
004590     end-if.
004600     perform  EE027-Read-Salary.
004610 EE026-Exit.  exit section.
004620*
004630 EE027-Read-Salary        section.
004640******************************
004650*
004660     read     Salary-Old-File next record
004670              at end move "Y" to WS-Sal-Eof
004680     end-read.
004690 EE027-Exit.  exit section.
004700*
004710 DD028-Write-Salary       section.
004720******************************
004730*
004740     move     Rat-Coach-Id      to Sal-Coach-Id
004750                                    (in Salary-New-File).
004760     move     Rat-Category-Id   to Sal-Category-Id
004770                                    (in Salary-New-File).
004780     move     WS-Cc-Year        to Sal-Jal-Year
004790                                    (in Salary-New-File).
004800     move     WS-Cc-Month       to Sal-Jal-Month
004810                                    (in Salary-New-File).
004820     move     WS-Total-Ses      to Sal-Sessions-Total
004830                                    (in Salary-New-File).
004840     move     WS-Attend-Cnt     to Sal-Sessions-Attend
004850                                    (in Salary-New-File).
004860     move     WS-Excuse-Cnt     to Sal-Sessions-Excused
004870                                    (in Salary-New-File).
004880     move     WS-Absent-Cnt     to Sal-Sessions-Absent
004890                                    (in Salary-New-File).
004900     move     Rat-Session-Rate  to Sal-Session-Rate
004910                                    (in Salary-New-File).
004920     move     WS-Base-Amt       to Sal-Base-Amount
004930                                    (in Salary-New-File).
004940     move     WS-Adjust-Save    to Sal-Manual-Adjust
004950                                    (in Salary-New-File).
004960     move     WS-Final-Amt      to Sal-Final-Amount
004970                                    (in Salary-New-File).
004980     move     "CALCULATED"      to Sal-Status
004990                                    (in Salary-New-File).
005000     write    CL-Salary-New-Record.
005010     move     "SALARY-READY    " to Ntf-Type.
005020     move     " | "              to Ntf-Sep-1 Ntf-Sep-2.
005030     move     Rat-Coach-Id       to Ntf-Recipient.
005040     if       WS-Adj-Override = "Y"
005050              move  spaces to Ntf-Message
005060              string "Salary calculated - adjustment override: "
005070                     delimited by size
005080                     WS-Cc-Adj-Reason delimited by size
005090                     into Ntf-Message
005100     else
005110              move  "Salary calculated and ready for approval"
005120                    to Ntf-Message
005130     end-if.
005140     write    CL-Notify-Record.
005150 DD028-Exit.  exit section.
005160*
005170 EE029-Roll-Category      section.
005180******************************
005190* the register's category footing needs the OLD category's
005200* completed subtotal still standing when Report Writer fires it
005210* (it does, since this runs after the generate above) - only
005220* then do we reset for the category this row belongs to and
005230* fold this row's final amount into both the subtotal and the
005240* running grand total.
005250*
005260     if       Rat-Category-Id not = WS-Prev-Cat-Id
005270              move 0 to WS-Cat-Subtotal
005280              move Rat-Category-Id to WS-Prev-Cat-Id
005290     end-if.
005300     add      WS-Final-Amt to WS-Cat-Subtotal.
005310     add      WS-Final-Amt to WS-Grand-Total.
005320 EE029-Exit.  exit section.
005330*
005340 BB050-Trans-Pass         section.
005350******************************
005360* approve moves CALCULATED to APPROVED; mark-paid moves
005370* APPROVED to PAID.  anything else on the record is an error.
005380*
005390     open     input  Salary-Old-File.
005400     open     output Salary-New-File.
005410     perform  AA051-Read-Old-Salary.
005420     if       WS-Sal-Eof = "Y"
005430              go to BB050-Close
005440     end-if.
005450     perform  CC060-Trans-Loop thru CC060-Exit
005460              until WS-Sal-Eof = "Y".
005470 BB050-Close.
005480     close    Salary-Old-File Salary-New-File.
005490 BB050-Exit.  exit section.
005500*
005510 AA051-Read-Old-Salary    section.
005520******************************
005530*
005540     read     Salary-Old-File next record
005550              at end move "Y" to WS-Sal-Eof
005560     end-read.
005570 AA051-Exit.  exit section.
005580*
005590 CC060-Trans-Loop         section.
005600******************************
005610*
005620     add      1 to WS-Coach-Cnt.
005630     evaluate true
005640         when WS-Cc-Function = "APPR"
005650              and Sal-Status (in Salary-Old-File) = "CALCULATED"
005660              move "APPROVED" to Sal-Status (in Salary-Old-File)
005670              add  1 to WS-Trans-Cnt
005680         when WS-Cc-Function = "PAID"
005690              and Sal-Status (in Salary-Old-File) = "APPROVED"
005700              move "PAID"     to Sal-Status (in Salary-Old-File)
005710              add  1 to WS-Trans-Cnt
005720         when other
005730              display CL022
005740              add  1 to WS-Skip-Cnt
005750     end-evaluate.
005760     write    CL-Salary-New-Record from CL-Salary-Old-Record.
005770     perform  AA051-Read-Old-Salary.
005780 CC060-Exit.  exit section.
