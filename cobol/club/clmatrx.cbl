000100****************************************************************
000110*                                                               *
000120*        Attendance Matrix / Statistics Report - Club Batch    *
000130*                                                               *
000140*          Uses RW (Report Writer for prints)                  *
000150*                                                               *
000160****************************************************************
000170*
000180 identification   division.
000190*========================
000200*
000210***
000220      program-id.         clmatrx.
000230***
000240*    author.             V B Coen FBCS, FIDM, FIDPM.
000250***
000260*    installation.       Applewood Computers - Club Division.
000270***
000280*    date-written.       14/01/1983.
000290***
000300*    date-compiled.
000310***
000320*    security.           Copyright (C) 1976-2026, V B Coen.
000330*                        Distributed under the GNU GPL.
000340*                        See the file COPYING for details.
000350***
000360*    remarks.            Unit B - attendance statistics, one
000370*                        block of detail lines per active
000380*                        category, players then the coach,
000390*                        with present/excused/absent counts
000400*                        and attendance percentage.
000410*
000420*                        Semi-sourced from Basic code from
000430*                        vacprint.
000440***
000450*    version.            See Prog-Name in Ws.
000460***
000470*    called modules.     None.
000480***
000490*    functions used:     None.
000500***
000510*    files used:         CATFILE   Category master.
000520*                        SESNEW    Session-date sheet (Unit A).
000530*                        ATTFILE   Attendance marks.
000540*                        PLRFILE   Player master.
000550*                        RATFILE   Coach/category rate table.
000560*                        COHFILE   Coach master.
000570*                        PRTFILE   132 col print file.
000580***
000590*    error messages used.
000600*                        CL010 - CL011.
000610****
000620* changes:
000630* 14/01/83 vbc -    Original coach attendance tally utility
000640*                    written for the sports-club ledger project.
000650* 03/09/85 vbc -    Added excused-absence code to the tally
000660*                    switch, per club committee request.
000670* 22/11/87 rjh -    Fixed roll-forward of prior month total
000680*                    when a session was cancelled mid-month.
000690* 30/04/90 rjh -    Widened session-count field, monthly runs
000700*                    were topping out the old 2-digit picture.
000710* 17/07/93 smk -    Added second table for the away-fixture
000720*                    attendance count, per treasurer's request.
000730* 05/02/96 smk -    Queued for the Y2K date-window pass, see
000740*                    the 98/99 entries below.
000750* 21/09/98 ahb -    Y2K - four-digit year through the tally
000760*                    tables and the printed page headings.
000770* 11/03/99 ahb -    Confirmed clean on year-end soak test, no
000780*                    further Y2K issues found.
000790* 08/08/02 ahb -    Program mothballed - club moved attendance
000800*                    to a manual sheet, no live runs since.
000810* 14/01/26 vbc -    1.00 Program shell revived and rewritten
000820*                    for the new Club batch subsystem.
000830* 29/01/26 vbc -    1.01 Req 2603 - DD032 was missing the
000840*                    approved/non-archived test the other
000850*                    units use, so pending and rejected
000860*                    players got rows too.  Also the roster
000870*                    printed in national-id order off the
000880*                    master file - now loaded to a table and
000890*                    sorted by last/first name first.
000900* 09/08/26 vbc -    1.02 Req 2611 - Matrix-Detail carried         CLE0002 
000910*                    no per-session mark at all, just the         CLE0002 
000920*                    totals - added the letter-per-session        CLE0002 
000930*                    grid the report name promises, matched       CLE0002 
000940*                    to sessions by date since ATTFILE has no     CLE0002 
000950*                    session number of its own.                   CLE0002 
000960* 09/08/26 vbc -    1.03 Req 2617 - the percentage compute        CLE0003 
000970*                    rounded to two places then the column        CLE0003 
000980*                    picture truncated the extra digit -          CLE0003 
000990*                    2 of 3 printed 66.6 instead of the           CLE0003 
001000*                    correct half-up 66.7.  WS-Pct-Work now       CLE0003 
001010*                    holds one decimal, same shape as the         CLE0003 
001020*                    salary record's own Attend-Pct, so the       CLE0003 
001030*                    rounded compute and the printed column       CLE0003 
001040*                    agree.                                       CLE0003 
001050*
001060 environment      division.
001070*========================
001080*
001090 copy "envdiv.cob".
001100 input-output     section.
001110*-----------------------
001120*
001130 file-control.
001140     select   Category-File  assign to "CATFILE"
001150              organization   sequential.
001160     select   Session-File   assign to "SESNEW"
001170              organization   sequential.
001180     select   Attend-File    assign to "ATTFILE"
001190              organization   sequential.
001200     select   Player-File    assign to "PLRFILE"
001210              organization   sequential.
001220     select   Rate-File      assign to "RATFILE"
001230              organization   sequential.
001240     select   Coach-File     assign to "COHFILE"
001250              organization   sequential.
001260     select   Print-File     assign to "PRTFILE"
001270              organization   sequential.
001280*
001290 data             division.
001300*========================
001310 file             section.
001320*-----------------------
001330*
001340 fd  Category-File.
001350 copy "wscatg.cob".
001360*
001370 fd  Session-File.
001380 copy "wssess.cob".
001390*
001400 fd  Attend-File.
001410 copy "wsattd.cob".
001420*
001430 fd  Player-File.
001440 copy "wsplayr.cob".
001450*
001460 fd  Rate-File.
001470 copy "wsrate.cob".
001480*
001490 fd  Coach-File.
001500 copy "wscoach.cob".
001510*
001520 fd  Print-File
001530     reports are Club-Matrix-Report.
001540*
001550 working-storage  section.
001560*-----------------------
001570*
001580 77  Prog-Name           pic x(15) value "CLMATRX (1.03)".
001590*
001600 01  WS-Switches.
001610     03  WS-Cat-Eof          pic x       value "N".
001620     03  WS-Ses-Eof          pic x       value "N".
001630     03  WS-Att-Eof          pic x       value "N".
001640     03  WS-Plr-Eof          pic x       value "N".
001650     03  WS-Rat-Eof          pic x       value "N".
001660     03  WS-Coh-Eof          pic x       value "N".
001670     03  WS-Page-Lines       pic 999     comp value 56.
001680     03  filler              pic x(4).
001690*
001700 01  WS-Session-Table.
001710     03  WS-Session-Occ  occurs 40      indexed WS-Ses-Ix.
001720         05  WS-Sess-No      pic 999     comp.
001730         05  WS-Sess-Ymd     pic 9(8)    comp.
001740     03  WS-Session-Count    pic 99      comp.
001750     03  filler              pic x(4).
001760*
001770 01  WS-Session-Table-R redefines WS-Session-Table
001780                         pic x(206).
001790*
001800 01  WS-Row-Status-Table.
001810*                               one letter per session, capped at
001820*                               the 31-column print budget the
001830*                               REPORTS section allows - a month
001840*                               can never run past 31 sessions
001850*                               anyway.  a session with no mark
001860*                               defaults to absent.
001870     03  WS-Row-Status   pic x       occurs 31.
001880     03  WS-Row-Status-Line  pic x(31).
001890     03  WS-Row-Ix           pic 99      comp.
001900     03  WS-Found-Ix         pic 99      comp.
001910     03  filler              pic x(4).
001920*
001930 01  WS-Row-Status-Table-R redefines WS-Row-Status-Table
001940                            pic x(70).
001950*
001960 01  WS-Player-Table.
001970*                               Player-File itself stays in
001980*                               national-id order - this table
001990*                               holds one category's approved,
002000*                               non-archived roster so it can be
002010*                               put into last/first name order
002020*                               before the detail lines print.
002030     03  WS-Player-Occ   occurs 100      indexed WS-Prow-Ix.
002040         05  WS-Prow-Nat-Id      pic x(10).
002050         05  WS-Prow-Last        pic x(30).
002060         05  WS-Prow-First       pic x(30).
002070     03  WS-Prow-Cnt         pic 999     comp.
002080     03  WS-Prow-Pass        pic 999     comp.
002090     03  WS-Prow-Last-Ix     pic 999     comp.
002100     03  filler              pic x(4).
002110*
002120 01  WS-Player-Table-R redefines WS-Player-Table
002130                        pic x(7010).
002140*
002150 01  WS-Prow-Hold.
002160     03  WS-Prow-Hold-Nat-Id     pic x(10).
002170     03  WS-Prow-Hold-Last       pic x(30).
002180     03  WS-Prow-Hold-First      pic x(30).
002190*
002200 01  WS-Counters.
002210     03  WS-Present-Cnt      pic 999     comp.
002220     03  WS-Excused-Cnt      pic 999     comp.
002230     03  WS-Absent-Cnt       pic 999     comp.
002240     03  WS-Pct-Work         pic 999v9   comp-3.
002250     03  filler              pic x(5).
002260*
002270 01  WS-Counters-R redefines WS-Counters
002280                   pic x(14).
002290*
002300 01  WS-Print-Line.
002310     03  WS-Print-Kind       pic x(6).
002320     03  WS-Print-Name       pic x(30).
002330     03  filler              pic x(4).
002340 01  WS-Print-Line-R redefines WS-Print-Line
002350                         pic x(40).
002360 01  WS-Plr-Nat-Num          pic 9(10)   comp.
002370*                               Att-Entity-Id holds the national
002380*                               id as a number for player rows.
002390*
002400 01  Error-Messages.
002410     03  CL010   pic x(40) value "CL010 Category file not found".
002420     03  CL011   pic x(40) value "CL011 No sessions this month".
002430     03  filler              pic x(4).
002440*
002450 report           section.
002460*-----------------------
002470*
002480 RD  Club-Matrix-Report
002490     control      Cat-Category-Id
002500     Page Limit   WS-Page-Lines
002510     Heading      1
002520     First Detail 5
002530     Last  Detail WS-Page-Lines.
002540*
002550 01  Report-Matrix-Head Type Page Heading.
002560     03  line   1.
002570         05  col    1  pic x(15)   source Prog-Name.
002580         05  col   50  pic x(25)   value "Futsal Club Attendance".
002590         05  col  120  pic z(4)9   source Page-Counter.
002600     03  line   2.
002610         05  col    1  pic x(20)   value "Category".
002620         05  col   22  pic z(3)9   source Cat-Category-Id
002630                                       (in Category-File).
002640         05  col   30  pic x(40)   source Cat-Category-Name.
002650     03  line   4.
002660         05  col    1  value "Kind".
002670         05  col    8  value "Name".
002680         05  col   39  value "Status (one letter per session)".
002690         05  col   71  value "Pres".
002700         05  col   79  value "Excus".
002710         05  col   87  value "Absnt".
002720         05  col   95  value "Pct".
002730         05  filler col 99 pic x(8) value spaces.
002740*
002750 01  Matrix-Detail  type is detail.
002760     03  line + 1.
002770         05  col    1  pic x(6)   source WS-Print-Kind.
002780         05  col    8  pic x(30)  source WS-Print-Name.
002790         05  col   39  pic x(31)  source WS-Row-Status-Line.
002800         05  col   71  pic zz9    source WS-Present-Cnt.
002810         05  col   79  pic zz9    source WS-Excused-Cnt.
002820         05  col   87  pic zz9    source WS-Absent-Cnt.
002830         05  col   95  pic zz9.9  source WS-Pct-Work.
002840         05  filler col 100 pic x(8) value spaces.
002850*
002860 01  type control footing Cat-Category-Id  line plus 2.
002870     03  col   1   pic x(30) value "-- end of category --".
002880     03  filler col 32 pic x(8) value spaces.
002890*
002900 procedure        division.
002910*==========================
002920*
002930 AA000-Main               section.
002940******************************
002950*
002960     open     input  Category-File
002970                      Session-File
002980                      Attend-File
002990                      Player-File
003000                      Rate-File
003010                      Coach-File.
003020     if       WS-Cat-Eof = "Y"
003030              display  CL010
003040              goback
003050     end-if.
003060     open     output Print-File.
003070*
003080     initiate Club-Matrix-Report.
003090     perform  AA010-Read-Category.
003100     perform  BB010-Category-Loop thru BB010-Exit
003110              until WS-Cat-Eof = "Y".
003120     terminate Club-Matrix-Report.
003130*
003140     close    Category-File Session-File Attend-File
003150              Player-File Rate-File Coach-File Print-File.
003160     goback.
003170*
003180 AA000-Exit.  exit section.
003190*
003200 AA010-Read-Category      section.
003210******************************
003220*
003230     read     Category-File next record
003240              at end move "Y" to WS-Cat-Eof
003250     end-read.
003260 AA010-Exit.  exit section.
003270*
003280 BB010-Category-Loop      section.
003290******************************
003300*
003310     if       Cat-Active-Flag = "Y"
003320              perform CC020-Load-Sessions thru CC020-Exit
003330              if      WS-Session-Count > 0
003340                      perform CC030-Player-Rows thru CC030-Exit
003350                      perform CC040-Coach-Row   thru CC040-Exit
003360              else
003370                      display CL011
003380              end-if
003390     end-if.
003400     perform  AA010-Read-Category.
003410 BB010-Exit.  exit section.
003420*
003430 CC020-Load-Sessions      section.
003440******************************
003450* the session file is written by CLSHEET in category order, so
003460* a straight sequential scan collects one category's rows.
003470*
003480     move     0 to WS-Session-Count.
003490     perform  DD022-Scan-Sessions thru DD022-Exit
003500              until WS-Ses-Eof = "Y"
003510              or  Ses-Category-Id not = Cat-Category-Id
003520                  (in Category-File).
003530 CC020-Exit.  exit section.
003540*
003550 DD022-Scan-Sessions      section.
003560******************************
003570*
003580     if       WS-Ses-Eof = "N"
003590              add 1 to WS-Session-Count
003600              move Ses-Session-No to WS-Sess-No (WS-Session-Count)
003610              move Ses-Session-Ymd to WS-Sess-Ymd
003620                  (WS-Session-Count)
003630     end-if.
003640     read     Session-File next record
003650              at end move "Y" to WS-Ses-Eof
003660     end-read.
003670 DD022-Exit.  exit section.
003680*
003690 CC030-Player-Rows        section.
003700******************************
003710* one attendance-count line per approved, non-archived player
003720* enrolled in this category, ordered by last name then first -
003730* the roster is re-scanned from the top for every category (the
003740* file is small) and loaded into a working table so it can be
003750* put into name order before the detail lines are generated.
003760*
003770     move     0 to WS-Prow-Cnt.
003780     close    Player-File.
003790     open     input Player-File.
003800     move     "N" to WS-Plr-Eof.
003810     perform  DD031-Read-Player.
003820     perform  DD032-Player-Scan thru DD032-Exit
003830              until WS-Plr-Eof = "Y".
003840     if       WS-Prow-Cnt > 0
003850              perform EE033-Sort-Players thru EE033-Exit
003860              perform FF037-Emit-Player  thru FF037-Exit
003870                      varying WS-Prow-Ix from 1 by 1
003880                      until WS-Prow-Ix > WS-Prow-Cnt
003890     end-if.
003900 CC030-Exit.  exit section.
003910*
003920 DD031-Read-Player        section.
003930******************************
003940*
003950     read     Player-File next record
003960              at end move "Y" to WS-Plr-Eof
003970     end-read.
003980 DD031-Exit.  exit section.
003990*
004000 DD032-Player-Scan        section.
004010******************************
004020* only approved, non-archived players of this category go on
004030* the roster - the same filter clinsexp and clinvgen apply.
004040*
004050     if       Plr-Category-Id = Cat-Category-Id
004060                  (in Category-File)
004070              and Plr-Status = "APPROVED"
004080              and Plr-Archived-Flag = "N"
004090              add  1 to WS-Prow-Cnt
004100              move Plr-National-Id to WS-Prow-Nat-Id (WS-Prow-Cnt)
004110              move Plr-Last-Name   to WS-Prow-Last   (WS-Prow-Cnt)
004120              move Plr-First-Name  to WS-Prow-First  (WS-Prow-Cnt)
004130     end-if.
004140     perform  DD031-Read-Player.
004150 DD032-Exit.  exit section.
004160*
004170 EE033-Sort-Players       section.
004180******************************
004190* roster is one category's worth of players - small enough for
004200* a plain exchange sort, no SORT verb needed at this size.
004210*
004220     compute  WS-Prow-Last-Ix = WS-Prow-Cnt - 1.
004230     perform  FF033-Sort-Pass thru FF033-Exit
004240              varying WS-Prow-Pass from 1 by 1
004250              until WS-Prow-Pass > WS-Prow-Last-Ix.
004260 EE033-Exit.  exit section.
004270*
004280 FF033-Sort-Pass          section.
004290******************************
004300*
004310     perform  GG033-Sort-Compare thru GG033-Exit
004320              varying WS-Prow-Ix from 1 by 1
004330              until WS-Prow-Ix > WS-Prow-Last-Ix.
004340 FF033-Exit.  exit section.
004350*
004360 GG033-Sort-Compare       section.
004370******************************
004380*
004390     if       WS-Prow-Last  (WS-Prow-Ix) >
004400                  WS-Prow-Last (WS-Prow-Ix + 1)
004410              or (WS-Prow-Last (WS-Prow-Ix) =
004420                      WS-Prow-Last (WS-Prow-Ix + 1)
004430                  and WS-Prow-First (WS-Prow-Ix) >
004440                      WS-Prow-First (WS-Prow-Ix + 1))
004450              perform HH033-Swap-Rows thru HH033-Exit
004460     end-if.
004470 GG033-Exit.  exit section.
004480*
004490 HH033-Swap-Rows          section.
004500******************************
004510*
004520     move     WS-Player-Occ (WS-Prow-Ix)     to WS-Prow-Hold.
004530     move     WS-Player-Occ (WS-Prow-Ix + 1) to
004540                  WS-Player-Occ (WS-Prow-Ix).
004550     move     WS-Prow-Hold to WS-Player-Occ (WS-Prow-Ix + 1).
004560 HH033-Exit.  exit section.
004570*
004580 FF037-Emit-Player        section.
004590******************************
004600*
004610     move     "PLAYER" to WS-Print-Kind.
004620     move     spaces   to WS-Print-Name.
004630     string   WS-Prow-Last  (WS-Prow-Ix) delimited by space
004640              ", "                       delimited by size
004650              WS-Prow-First (WS-Prow-Ix) delimited by space
004660              into WS-Print-Name.
004670     move     WS-Prow-Nat-Id (WS-Prow-Ix) to WS-Plr-Nat-Num.
004680     perform  EE034-Count-Marks thru EE034-Exit.
004690     generate Matrix-Detail.
004700 FF037-Exit.  exit section.
004710*
004720 EE034-Count-Marks        section.
004730******************************
004740* attendance file is small, re-scanned per player/coach - fine
004750* at this table size.  WS-Plr-Nat-Num is set by the caller before
004760* this is performed.  the row-status grid is rebuilt from the
004770* marks on file and then rolled up into both the printed
004780* letter-per-session line and the present/excused/absent counts
004790* together (ZZ095), so the grid and totals can never disagree -
004800* a session with no mark on file stays defaulted to absent.
004810*
004820     perform  ZZ090-Init-Row-Status thru ZZ090-Exit.
004830     close    Attend-File.
004840     open     input Attend-File.
004850     move     "N" to WS-Att-Eof.
004860     perform  FF036-Read-Attend.
004870     perform  FF035-Match-Attend thru FF035-Exit
004880              until WS-Att-Eof = "Y".
004890     perform  ZZ095-Roll-Row-Status thru ZZ095-Exit.
004900     compute  WS-Pct-Work rounded =
004910              (WS-Present-Cnt * 100) /
004920              WS-Session-Count.
004930 EE034-Exit.  exit section.
004940*
004950 FF035-Match-Attend       section.
004960******************************
004970*
004980     if       Att-Entity-Type = "P"
004990              and Att-Entity-Id = WS-Plr-Nat-Num
005000              perform ZZ080-Find-Session-Ix thru ZZ080-Exit
005010              if      WS-Found-Ix not = 0
005020                      move Att-Status
005030                        to WS-Row-Status (WS-Found-Ix)
005040              end-if
005050     end-if.
005060     perform  FF036-Read-Attend.
005070 FF035-Exit.  exit section.
005080*
005090 ZZ080-Find-Session-Ix    section.
005100******************************
005110* matches an attendance mark to its session by date, since the
005120* attendance record carries no session number of its own.
005130*
005140     move     0 to WS-Found-Ix.
005150     perform  ZZ081-Search-One thru ZZ081-Exit
005160              varying WS-Ses-Ix from 1 by 1
005170              until WS-Ses-Ix > WS-Session-Count
005180              or  WS-Found-Ix not = 0.
005190 ZZ080-Exit.  exit section.
005200*
005210 ZZ081-Search-One         section.
005220******************************
005230*
005240     if       WS-Sess-Ymd (WS-Ses-Ix) = Att-Session-Ymd
005250              move WS-Ses-Ix to WS-Found-Ix
005260     end-if.
005270 ZZ081-Exit.  exit section.
005280*
005290 ZZ090-Init-Row-Status    section.
005300******************************
005310* every slot starts absent - a session that never gets a mark
005320* on file counts against the player/coach, per the batch rules.
005330*
005340     move     spaces to WS-Row-Status-Line.
005350     perform  ZZ091-Init-One thru ZZ091-Exit
005360              varying WS-Row-Ix from 1 by 1
005370              until WS-Row-Ix > WS-Session-Count.
005380 ZZ090-Exit.  exit section.
005390*
005400 ZZ091-Init-One           section.
005410******************************
005420*
005430     move     "A" to WS-Row-Status (WS-Row-Ix).
005440 ZZ091-Exit.  exit section.
005450*
005460 ZZ095-Roll-Row-Status    section.
005470******************************
005480* builds the printed letter-per-session line and the three
005490* counters from the one grid, one session column at a time.
005500*
005510     move     0 to WS-Present-Cnt WS-Excused-Cnt WS-Absent-Cnt.
005520     perform  ZZ096-Roll-One thru ZZ096-Exit
005530              varying WS-Row-Ix from 1 by 1
005540              until WS-Row-Ix > WS-Session-Count.
005550 ZZ095-Exit.  exit section.
005560*
005570 ZZ096-Roll-One           section.
005580******************************
005590*
005600     move     WS-Row-Status (WS-Row-Ix)
005610       to     WS-Row-Status-Line (WS-Row-Ix : 1).
005620     evaluate WS-Row-Status (WS-Row-Ix)
005630         when "P" add 1 to WS-Present-Cnt
005640         when "E" add 1 to WS-Excused-Cnt
005650         when other add 1 to WS-Absent-Cnt
005660     end-evaluate.
005670 ZZ096-Exit.  exit section.
005680*
005690 FF036-Read-Attend        section.
005700******************************
005710*
005720     read     Attend-File next record
005730              at end move "Y" to WS-Att-Eof
005740     end-read.
005750 FF036-Exit.  exit section.
005760*
005770 CC040-Coach-Row          section.
005780******************************
005790* the assigned coach(es) come from the rate table - one row
005800* per coach who has an active rate for this category.
005810*
005820     close    Rate-File.
005830     open     input Rate-File.
005840     move     "N" to WS-Rat-Eof.
005850     perform  DD042-Read-Rate.
005860     perform  DD041-Rate-Scan thru DD041-Exit
005870              until WS-Rat-Eof = "Y".
005880 CC040-Exit.  exit section.
005890*
005900 DD041-Rate-Scan          section.
005910******************************
005920*
005930     if       Rat-Category-Id = Cat-Category-Id
005940              (in Category-File)
005950              and Rat-Active-Flag = "Y"
005960              perform EE044-Lookup-Coach thru EE044-Exit
005970              move    "COACH" to WS-Print-Kind
005980              perform EE046-Count-Coach thru EE046-Exit
005990              generate Matrix-Detail
006000     end-if.
006010     perform  DD042-Read-Rate.
006020 DD041-Exit.  exit section.
006030*
006040 DD042-Read-Rate          section.
006050******************************
006060*
006070     read     Rate-File next record
006080              at end move "Y" to WS-Rat-Eof
006090     end-read.
006100 DD042-Exit.  exit section.
006110*
006120 EE044-Lookup-Coach       section.
006130******************************
006140*
006150     close    Coach-File.
006160     open     input Coach-File.
006170     move     "N" to WS-Coh-Eof.
006180     move     spaces to WS-Print-Name.
006190     perform  FF048-Read-Coach.
006200     perform  FF047-Coach-Scan thru FF047-Exit
006210              until WS-Coh-Eof = "Y"
006220              or  Coh-Coach-Id = Rat-Coach-Id.
006230     move     Coh-First-Name to WS-Print-Name.
006240 EE044-Exit.  exit section.
006250*
006260 FF047-Coach-Scan         section.
006270******************************
006280*
006290     if       Coh-Coach-Id not = Rat-Coach-Id
006300              perform FF048-Read-Coach
006310     end-if.
006320 FF047-Exit.  exit section.
006330*
006340 FF048-Read-Coach         section.
006350******************************
006360*
006370     read     Coach-File next record
006380              at end move "Y" to WS-Coh-Eof
006390     end-read.
006400 FF048-Exit.  exit section.
006410*
006420 EE046-Count-Coach        section.
006430******************************
006440* coach attendance uses the same entity-type/id convention as
006450* players, keyed on Rat-Coach-Id rather than Plr-Player-Id, and
006460* rolls up through the same row-status grid as EE034 does.
006470*
006480     perform  ZZ090-Init-Row-Status thru ZZ090-Exit.
006490     close    Attend-File.
006500     open     input Attend-File.
006510     move     "N" to WS-Att-Eof.
006520     perform  FF036-Read-Attend.
006530     perform  FF049-Match-Coach thru FF049-Exit
006540              until WS-Att-Eof = "Y".
006550     perform  ZZ095-Roll-Row-Status thru ZZ095-Exit.
006560     compute  WS-Pct-Work rounded =
006570              (WS-Present-Cnt * 100) /
006580              WS-Session-Count.
006590 EE046-Exit.  exit section.
006600*
006610 FF049-Match-Coach        section.
006620******************************
006630*
006640     if       Att-Entity-Type = "C"
006650              and Att-Entity-Id = Rat-Coach-Id
006660              perform ZZ080-Find-Session-Ix thru ZZ080-Exit
006670              if      WS-Found-Ix not = 0
006680                      move Att-Status
006690                        to WS-Row-Status (WS-Found-Ix)
006700              end-if
006710     end-if.
006720     perform  FF036-Read-Attend.
006730 FF049-Exit.  exit section.
