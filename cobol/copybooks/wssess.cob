000100*******************************************
000110*                                          *
000120* Record Definition For The Monthly      *
000130*   Session-Date Sheet (Unit A Output)   *
000140*      Uses Ses-Category-Id as key       *
000150*******************************************
000160* File size 20 bytes - one line per
000170* training session date in a month, built
000180* by CLSHEET and read by CLMATRX/CLPAYRL.
000190*
000200* 13/01/26 vbc - Created - holds the numbered session dates a
000210*                category's schedule produces for one Jalali
000220*                month, so the matrix and payroll runs do not
000230*                each re-derive the calendar independently.
000240*
000250 01  CL-Session-Record.
000260     03  Ses-Category-Id       pic 9(4).
000270     03  Ses-Session-No        pic 999.
000280     03  Ses-Session-Ymd       pic 9(8).
000290     03  Ses-Session-Ymd-R redefines Ses-Session-Ymd.
000300         05  Ses-Ymd-Year      pic 9(4).
000310         05  Ses-Ymd-Month     pic 99.
000320         05  Ses-Ymd-Day       pic 99.
000330     03  filler                pic x(5).
000340*
