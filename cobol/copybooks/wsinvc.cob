000100*******************************************
000110*                                          *
000120* Record Definition For Player           *
000130*        Tuition Invoice File            *
000140* Uses Inv-National-Id/Category/Yr/Mth   *
000150*******************************************
000160* File size 80 bytes.
000170*
000180* 12/01/26 vbc - Created for the Club invoice master.
000190* 24/01/26 vbc - Pay-Status widened to 8 for PCONFIRM.
000200*
000210 01  CL-Invoice-Record.
000220     03  Inv-National-Id       pic x(10).
000230     03  Inv-Category-Id       pic 9(4).
000240     03  Inv-Jal-Year          pic 9(4).
000250     03  Inv-Jal-Month         pic 99.
000260     03  Inv-Amount            pic 9(14).
000270*                                 gross Rial
000280     03  Inv-Discount          pic 9(12).
000290*                                 Rial, must not exceed amount
000300     03  Inv-Final-Amount      pic 9(14).
000310*                                 amount minus discount
000320     03  Inv-Pay-Status        pic x(8).
000330*                                 PENDING/PAID/DEBTOR/PCONFIRM
000340     03  filler                pic x(12).
000350*
