000100*******************************************
000110*                                          *
000120* Record Definition For Raw Player       *
000130*        Import Row (Unvalidated)        *
000140*  Mirrors CL-Player-Record - no key     *
000150*******************************************
000160* File size 220 bytes.
000170*
000180* 26/01/26 vbc - Created for the Club player import batch,
000190*                free-text - validated on the way into the
000200*                Player master, not before.
000210*
000220 01  CL-Import-Record.
000230     03  Imp-National-Id       pic x(15).
000240*                                 may be sci-notation, 9 digit
000250     03  Imp-First-Name        pic x(20).
000260     03  Imp-Last-Name         pic x(20).
000270     03  Imp-Father-Name       pic x(15).
000280     03  Imp-Dob-Str           pic x(10).
000290*                                 yyyy/mm/dd, -, . or compact
000300     03  Imp-Phone             pic x(15).
000310     03  Imp-Father-Phone      pic x(15).
000320     03  Imp-Mother-Phone      pic x(15).
000330     03  Imp-Height-Cm         pic x(4).
000340     03  Imp-Weight-Kg         pic x(4).
000350     03  Imp-Hand-Label        pic x(10).
000360     03  Imp-Foot-Label        pic x(10).
000370     03  Imp-Father-Edu-Label  pic x(20).
000380     03  Imp-Mother-Edu-Label  pic x(20).
000390     03  Imp-Ins-Expiry-Str    pic x(10).
000400     03  Imp-Ins-Colour-Flag   pic x.
000410*                                 R red, Y yellow, G green
000420     03  Imp-Category-Name     pic x(12).
000430     03  filler                pic x(4).
000440*
