000100*******************************************
000110*                                          *
000120* Record Definition For One Person       *
000130*      x One Session Attendance          *
000140*  Uses Att-Category-Id/Session-Ymd      *
000150*******************************************
000160* File size 30 bytes.
000170*
000180* 12/01/26 vbc - Created for the Club attendance detail file,
000190*                replaced the payroll check-register record
000200*                this layout was drafted from.
000210*
000220 01  CL-Attendance-Record.
000230     03  Att-Category-Id       pic 9(4).
000240     03  Att-Session-Ymd       pic 9(8).
000250*                                 Jalali session date
000260     03  Att-Entity-Type       pic x.
000270*                                 P player, C coach
000280     03  Att-Entity-Id         pic 9(10).
000290*                                 player natl id or coach id
000300     03  Att-Status            pic x.
000310*                                 P present, A absent, E excus
000320     03  filler                pic x(6).
000330*
