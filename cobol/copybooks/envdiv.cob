000100*******************************************
000110*                                          *
000120* Common Environment Division Entries     *
000130*    Shared by every Club batch module    *
000140*******************************************
000150*
000160* 12/01/26 vbc - Created for Club system, carried over from the
000170*                Payroll envdiv.cob common block.
000180* 22/01/26 vbc - Added Club-Test-Mode UPSI-0 switch, used to force
000190*                extra disposition-report detail lines when set on
000200*                at job-control level for parallel-run checking.
000210*
000220 configuration           section.
000230 source-computer.        club-batch-host.
000240 object-computer.        club-batch-host.
000250 special-names.
000260     C01 is Top-Of-Form
000270     class Jc-Numeric-Class   is "0123456789"
000280     upsi-0 on  status is Club-Test-Mode
000290            off status is Club-Prod-Mode.
