000100*******************************************
000110*                                          *
000120* Record Definition For Expense/         *
000130*      Income Ledger Transaction         *
000140*    Uses Ldg-Exp-Category as key        *
000150*******************************************
000160* File size 60 bytes.
000170*
000180* 12/01/26 vbc - Created for the Club expense/income ledger.
000190*
000200 01  CL-Ledger-Record.
000210     03  Ldg-Exp-Category      pic x(20).
000220     03  Ldg-Tx-Type           pic x.
000230*                                 E expense, I income
000240     03  Ldg-Amount            pic 9(14).
000250     03  Ldg-Tx-Ymd            pic 9(8).
000260*                                 Jalali transaction date
000270     03  filler                pic x(17).
000280*
