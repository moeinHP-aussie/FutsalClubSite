000100*******************************************
000110*                                          *
000120* Record Definition For Notification     *
000130*        Output Line (Line Sequential)   *
000140*******************************************
000150* File size 132 bytes - one line per note.
000160*
000170* 20/01/26 vbc - Created for insurance, invoice and salary
000180*                notifications, printed pipe-delimited so the
000190*                web layer can split it back apart.
000200*
000210 01  CL-Notify-Record.
000220     03  Ntf-Type              pic x(16).
000230*                                 INSURANCE/INVOICE/SALARY etc
000240     03  Ntf-Sep-1             pic x(3)     value " | ".
000250     03  Ntf-Recipient         pic x(20).
000260     03  Ntf-Sep-2             pic x(3)     value " | ".
000270     03  Ntf-Message           pic x(86).
000280     03  filler                pic x(4).
000290*
