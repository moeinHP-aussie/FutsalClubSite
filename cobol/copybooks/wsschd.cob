000100*******************************************
000110*                                          *
000120* Record Definition For Weekly           *
000130*      Training Schedule Slots           *
000140*     Uses Sch-Category-Id as key        *
000150*******************************************
000160* File size 20 bytes.
000170*
000180* 12/01/26 vbc - Created for the Club training schedule.
000190*
000200 01  CL-Schedule-Record.
000210     03  Sch-Category-Id       pic 9(4).
000220     03  Sch-Weekday           pic 9.
000230*                                 0 Saturday .. 6 Friday
000240     03  Sch-Start-Hhmm        pic 9(4).
000250     03  filler                pic x(11).
000260*
