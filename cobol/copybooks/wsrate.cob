000100*******************************************
000110*                                          *
000120* Record Definition For Coach x          *
000130*    Category Teaching Rate File         *
000140*   Uses Rat-Category-Id/Rat-Coach-Id    *
000150*******************************************
000160* File size 30 bytes.
000170*
000180* 12/01/26 vbc - Created for the Club payroll rate table,
000190*                replaced the payroll deduction-code record
000200*                this layout was drafted from.
000210*
000220 01  CL-Rate-Record.
000230     03  Rat-Coach-Id          pic 9(4).
000240     03  Rat-Category-Id       pic 9(4).
000250     03  Rat-Session-Rate      pic 9(12).
000260*                                 Rial per session
000270     03  Rat-Active-Flag       pic x.
000280*                                 Y or N
000290     03  filler                pic x(9).
000300*
