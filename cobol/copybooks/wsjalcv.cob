000100*******************************************
000110*                                          *
000120* Linkage Layout For The JALCAL           *
000130* Jalali Calendar Engine Subprogram       *
000140*    Shared by every Club batch module    *
000150*******************************************
000160* One record, function-code dispatched -
000170*  the caller sets JC-Function then calls
000180*  "JALCAL" using JC-Linkage.
000190*
000200* 12/01/26 vbc - Created for Club system Jalali support.
000210* 19/01/26 vbc - Added JC-Weekday-Of & JC-Month-Len functions.
000220 01  JC-Linkage.
000230     03  JC-Function          pic xx.
000240*                          01 serial day of JC-Year/Month/Day
000250*                          02 weekday of JC-Year/Month/Day
000260*                             (0=Sat..6=Fri)
000270*                          03 day diff JC-Y/M/D minus
000280*                             JC-Year2/Month2/Day2
000290*                          04 next month JC-Year/Month
000300*                             into JC-Year-O/Month-O
000310*                          05 previous month, ditto
000320*                          06 length of JC-Year/Month
000330*                             into JC-Days-O
000340*                          07 leap-year test of JC-Year
000350*                             into JC-Leap-Flag
000360     03  JC-Year               pic 9(4)  comp.
000370     03  JC-Month              pic 99    comp.
000380     03  JC-Day                pic 99    comp.
000390     03  JC-Year2              pic 9(4)  comp.
000400     03  JC-Month2             pic 99    comp.
000410     03  JC-Day2               pic 99    comp.
000420     03  JC-Serial             pic s9(9) comp.
000430     03  JC-Weekday            pic 9     comp.
000440     03  JC-Diff-Days          pic s9(9) comp.
000450     03  JC-Year-O             pic 9(4)  comp.
000460     03  JC-Month-O            pic 99    comp.
000470     03  JC-Days-O             pic 99    comp.
000480     03  JC-Leap-Flag          pic x.
000490*                                Y leap year, N not
000500     03  JC-Valid-Flag         pic x.
000510*                                Y input in range, N error
000520     03  filler                pic x(04).
