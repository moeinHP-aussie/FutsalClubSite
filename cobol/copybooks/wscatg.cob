000100*******************************************
000110*                                          *
000120* Record Definition For Category         *
000130*           Master File                  *
000140*     Uses Cat-Category-Id as key        *
000150*******************************************
000160* File size 80 bytes.
000170*
000180* 12/01/26 vbc - Created for Club Category master, replaced
000190*                the old payroll parameter record this layout
000200*                grew from.
000210*
000220 01  CL-Category-Record.
000230     03  Cat-Category-Id       pic 9(4).
000240     03  Cat-Category-Name     pic x(40).
000250     03  Cat-Monthly-Fee       pic 9(12).
000260*                                 Rial, whole currency
000270     03  Cat-Active-Flag       pic x.
000280*                                 Y or N
000290     03  filler                pic x(23).
000300*
