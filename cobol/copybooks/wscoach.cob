000100*******************************************
000110*                                          *
000120* Record Definition For Coach            *
000130*           Master File                  *
000140*     Uses Coh-Coach-Id as key           *
000150*******************************************
000160* File size 80 bytes.
000170*
000180* 12/01/26 vbc - Created for Club Coach master.
000190*
000200 01  CL-Coach-Record.
000210     03  Coh-Coach-Id          pic 9(4).
000220     03  Coh-First-Name        pic x(25).
000230     03  Coh-Last-Name         pic x(25).
000240     03  Coh-Phone             pic x(11).
000250     03  Coh-Active-Flag       pic x.
000260*                                 Y or N
000270     03  filler                pic x(14).
000280*
