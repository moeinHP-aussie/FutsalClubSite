000100*******************************************
000110*                                          *
000120* Record Definition For Player           *
000130*           Master File                  *
000140*     Uses Plr-National-Id as key        *
000150*******************************************
000160* File size 200 bytes.
000170*
000180* 12/01/26 vbc - Created for Club Player master, replaced the
000190*                Payroll employee record this layout was based
000200*                on.
000210* 20/01/26 vbc - Ins-Status/Ins-Expiry-Ymd added for the
000220*                insurance expiry scan batch.
000230* 26/01/26 vbc - Dob-Ymd, Ins-Expiry-Ymd and Category-Id moved
000240*                to comp storage to bring the record back to
000250*                200 bytes after the education fields grew.
000260*
000270 01  CL-Player-Record.
000280     03  Plr-Player-Id         pic x(12).
000290*                                 format PLY-NNNNNNNN
000300     03  Plr-National-Id       pic x(10).
000310*                                 10 digit national id - key
000320     03  Plr-First-Name        pic x(30).
000330     03  Plr-Last-Name         pic x(30).
000340     03  Plr-Father-Name       pic x(20).
000350     03  Plr-Dob-Ymd           pic 9(8)     comp.
000360*                                 Jalali birth date yyyymmdd
000370     03  Plr-Phone             pic x(11).
000380     03  Plr-Father-Phone      pic x(11).
000390     03  Plr-Mother-Phone      pic x(11).
000400*                                 may be spaces
000410     03  Plr-Height-Cm         pic 999      comp.
000420     03  Plr-Weight-Kg         pic 999v9    comp.
000430     03  Plr-Pref-Hand         pic x.
000440*                                 R or L
000450     03  Plr-Pref-Foot         pic x.
000460*                                 R or L
000470     03  Plr-Father-Edu        pic x(12).
000480     03  Plr-Mother-Edu        pic x(12).
000490     03  Plr-Ins-Status        pic x(6).
000500*                                 ACTIVE, NONE or EXPIRE
000510     03  Plr-Ins-Expiry-Ymd    pic 9(8)     comp.
000520*                                 0 = no policy held
000530     03  Plr-Status            pic x(8).
000540*                                 PENDING/APPROVED/REJECTED/
000550*                                 ARCHIVED
000560     03  Plr-Archived-Flag     pic x.
000570*                                 Y or N soft delete
000580     03  Plr-Category-Id       pic 9(4)     comp.
000590     03  filler                pic x(10).
000600*
