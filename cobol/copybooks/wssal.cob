000100*******************************************
000110*                                          *
000120* Record Definition For Coach Salary     *
000130*        Calculation Result File         *
000140*  Uses Sal-Coach-Id/Category/Yr/Mth     *
000150*******************************************
000160* File size 100 bytes.
000170*
000180* 12/01/26 vbc - Created for the Club payroll result file,
000190*                replaced the payroll deduction record this
000200*                layout was drafted from.
000210*
000220 01  CL-Salary-Record.
000230     03  Sal-Coach-Id          pic 9(4).
000240     03  Sal-Category-Id       pic 9(4).
000250     03  Sal-Jal-Year          pic 9(4).
000260     03  Sal-Jal-Month         pic 99.
000270     03  Sal-Sessions-Total    pic 999.
000280     03  Sal-Sessions-Attend   pic 999.
000290     03  Sal-Sessions-Excused  pic 999.
000300     03  Sal-Sessions-Absent   pic 999.
000310     03  Sal-Session-Rate      pic 9(12).
000320     03  Sal-Base-Amount       pic 9(14).
000330     03  Sal-Manual-Adjust     pic s9(12).
000340     03  Sal-Final-Amount      pic s9(14).
000350     03  Sal-Status            pic x(10).
000360*                                 CALCULATED/APPROVED/PAID
000370     03  Sal-Attend-Pct        pic 999v9.
000380     03  filler                pic x(8).
000390*
